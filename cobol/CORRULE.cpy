000100******************************************************************
000200* CORRULE  --  PERMISSION CORRELATION-RULE RECORD               *
000300*                                                                *
000400* ONE ENTRY PER PRIMARY PERMISSION THAT HAS ONE OR MORE RELATED *
000500* PERMISSIONS WORTH FLAGGING WHEN DECLARED TOGETHER.  LOADED    *
000600* INTO A TABLE KEYED BY COR-PRIMARY FOR PATRNDET'S SEARCH RTN.  *
000700******************************************************************
000800 01  CORRULE-RECORD.
000900     05  COR-PRIMARY                 PIC X(24).
001000     05  COR-REL-COUNT               PIC 9(01).
001100     05  COR-RELATED-GROUP.
001200         10  COR-RELATED-ENTRY OCCURS 3 TIMES
001300                             PIC X(24).
001350     05  FILLER                      PIC X(02) VALUE SPACES.
001400******************************************************************
001500* THE NUMBER OF FIELDS IN THIS RECORD IS 3 - RECORD LTH IS 99   *
001600******************************************************************
