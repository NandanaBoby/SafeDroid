000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SEVSCORE.
000300 AUTHOR. TERRY DEAL.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/89.
000600 DATE-COMPILED. 03/14/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          SMALL CALLED SUBPROGRAM THAT DOES THE TWO SCORE
001300*          LOOKUPS SAFERATE NEEDS OVER AND OVER - BAND A SINGLE
001400*          PERMISSION'S SEVERITY INTO NORMAL/DANGEROUS/CRITICAL,
001500*          OR MAP AN APPLICATION'S TOTAL SCORE INTO A RISK LEVEL
001600*          (LOW/MEDIUM/HIGH/CRITICAL) AGAINST THE THRESHOLD
001700*          TABLE.  CALC-TYPE-SW ON THE LINKAGE RECORD PICKS WHICH
001800*          ONE RUNS, SAME AS THE OLD COST-CALC SUBPROGRAM.
001900*
002000******************************************************************
002100*CHANGE LOG.
002200*
002300* DATE     INIT  TICKET    DESCRIPTION
002400* -------- ----  --------  --------------------------------------
002500* 031489   TGD   DDS-1802  ORIGINAL PROGRAM WRITTEN                  D1802
002600* 051290   JS    DDS-1814  BAND LOOKUP SPLIT FROM LEVEL LOOKUP       D1814
002700* 041592   TGD   DDS-1850  SCORES OVER 100 DEFAULT TO CRITICAL       D1850
002800* 092298   TGD   DDS-1955  Y2K - NO DATE FIELDS IN THIS PROGRAM,     D1955
002900*                          REVIEWED AND LEFT AS-IS
003000* 050403   JS    DDS-2002  ADDED RETURN CODE FOR BAD CALC TYPE       D2002
003050* 030504   JS    DDS-2041  ADDED FILLER TO THE DIAGNOSTIC,           D2041
003060*                          THRESHOLD AND SEVERITY WORK AREAS SO
003070*                          EVERY 01-LEVEL IN THIS PROGRAM CARRIES
003080*                          SLACK BYTES PER SHOP STANDARD
003100******************************************************************
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS NEXT-PAGE.
003900
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200 01  WS-MISC-FLDS.
004300     05  WS-SUB                  PIC 9(02) COMP VALUE 0.
004400     05  FILLER                  PIC X(01) VALUE SPACE.
004500
004600** DIAGNOSTIC SNAPSHOT OF THE SCORE/LEVEL PAIR IN TWO VIEWS -
004700** SEPARATE FIELDS FOR THE ABEND PARAGRAPH'S MOVE LOGIC, A
004800** SINGLE COMBINED FIELD FOR THE ONE-LINE CONSOLE DISPLAY
004900 01  WS-DIAGNOSTIC-SNAPSHOT.
005000     05  WS-SNAP-SCORE           PIC 9(03).
005100     05  WS-SNAP-LEVEL           PIC X(08).
005150     05  FILLER                  PIC X(01) VALUE SPACE.
005200 01  WS-DIAGNOSTIC-ALT REDEFINES WS-DIAGNOSTIC-SNAPSHOT.
005300     05  WS-SNAP-COMBINED        PIC X(11).
005400
005500** LOCAL COPY OF THE THRESHOLD TABLE FOR THE RAW-STRING DUMP
005600** FORMAT THE OPERATOR CONSOLE LISTING EXPECTS ON AN ABEND
005700 01  WS-THRESHOLD-WORK.
005800     05  WS-THR-SCAN-ENTRY OCCURS 4 TIMES.
005900         10  WS-THR-SCAN-LEVEL   PIC X(08).
006000         10  WS-THR-SCAN-MIN     PIC 9(03).
006100         10  WS-THR-SCAN-MAX     PIC 9(03).
006150     05  FILLER                  PIC X(01) VALUE SPACE.
006200 01  WS-THRESHOLD-WORK-ALT REDEFINES WS-THRESHOLD-WORK.
006300     05  WS-THR-SCAN-RAW         PIC X(56).
006400
006500** SEVERITY-IN HELD BOTH AS A NUMBER AND AS TWO RAW CHARACTERS
006600** SO 210-CHECK-ONE-THRESHOLD'S ABEND TEXT CAN DISPLAY EITHER
006700 01  WS-SEVERITY-WORK.
006800     05  WS-SEV-NUM              PIC 9(02).
006850     05  FILLER                  PIC X(01) VALUE SPACE.
006900 01  WS-SEVERITY-WORK-ALT REDEFINES WS-SEVERITY-WORK.
007000     05  WS-SEV-ALPHA            PIC X(02).
007100
007200 COPY ABENDREC.
007300
007400 LINKAGE SECTION.
007500 01  SEVSCORE-LINK.
007600     05  SEV-CALC-TYPE-SW        PIC X(01).
007700         88  SEV-BAND-LOOKUP     VALUE "B".
007800         88  SEV-LEVEL-LOOKUP    VALUE "L".
007900     05  SEV-SEVERITY-IN         PIC 9(02).
008000     05  SEV-BAND-OUT            PIC X(10).
008100     05  SEV-SCORE-IN            PIC 9(03).
008200     05  SEV-THRESHOLD-TABLE.
008300         10  SEV-THR-ENTRY OCCURS 4 TIMES.
008400             15  SEV-THR-LEVEL   PIC X(08).
008500             15  SEV-THR-MIN     PIC 9(03).
008600             15  SEV-THR-MAX     PIC 9(03).
008700     05  SEV-LEVEL-OUT           PIC X(08).
008800     05  SEV-RETURN-CD           PIC S9(04) COMP.
008810     05  FILLER                  PIC X(01).
008900
009000 PROCEDURE DIVISION USING SEVSCORE-LINK.
009100
009200 000-HOUSEKEEPING.
009300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
009400     MOVE +0 TO SEV-RETURN-CD.
009500     IF SEV-BAND-LOOKUP
009600         PERFORM 100-BAND-PERM THRU 100-EXIT
009700     ELSE
009800     IF SEV-LEVEL-LOOKUP
009900         PERFORM 200-MAP-SCORE-LEVEL THRU 200-EXIT
010000     ELSE
010100         MOVE "INVALID SEV-CALC-TYPE-SW PASSED TO SEVSCORE" TO
010200                 ABEND-REASON
010300         GO TO 900-ABEND-RTN.
010400     GOBACK.
010500 000-EXIT.
010600     EXIT.
010700
010800****************************************************************
010900* 100-BAND-PERM - SEVERITY >= 8 IS CRITICAL, 5 THRU 7 IS
011000* DANGEROUS, ANYTHING ELSE IS NORMAL.  SEE BUSINESS RULES,
011100* SEVERITY BANDING.
011200****************************************************************
011300 100-BAND-PERM.
011400     MOVE "100-BAND-PERM" TO PARA-NAME.
011500     IF SEV-SEVERITY-IN >= 8
011600         MOVE "CRITICAL" TO SEV-BAND-OUT
011700     ELSE
011800     IF SEV-SEVERITY-IN >= 5
011900         MOVE "DANGEROUS" TO SEV-BAND-OUT
012000     ELSE
012100         MOVE "NORMAL" TO SEV-BAND-OUT.
012200 100-EXIT.
012300     EXIT.
012400
012500****************************************************************
012600* 200-MAP-SCORE-LEVEL - WALKS THE FOUR-ENTRY THRESHOLD TABLE
012700* LOOKING FOR THE RANGE THAT HOLDS SEV-SCORE-IN.  A SCORE PAST
012800* THE TOP OF THE TABLE (OVER 100) DEFAULTS TO CRITICAL, PER THE
012900* BUSINESS RULE - IT IS NOT AN ERROR CONDITION.
013000****************************************************************
013100 200-MAP-SCORE-LEVEL.
013200     MOVE "200-MAP-SCORE-LEVEL" TO PARA-NAME.
013300     MOVE "CRITICAL" TO SEV-LEVEL-OUT.
013400     PERFORM 210-CHECK-ONE-THRESHOLD THRU 210-EXIT
013500             VARYING WS-SUB FROM 1 BY 1
013600             UNTIL WS-SUB > 4.
013700 200-EXIT.
013800     EXIT.
013900
014000 210-CHECK-ONE-THRESHOLD.
014100     IF SEV-SCORE-IN >= SEV-THR-MIN(WS-SUB) AND
014200        SEV-SCORE-IN <= SEV-THR-MAX(WS-SUB)
014300         MOVE SEV-THR-LEVEL(WS-SUB) TO SEV-LEVEL-OUT.
014400 210-EXIT.
014500     EXIT.
014600
014700 900-ABEND-RTN.
014800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
014900     MOVE +99 TO SEV-RETURN-CD.
015000     MOVE SEV-SCORE-IN TO WS-SNAP-SCORE.
015100     MOVE SEV-LEVEL-OUT TO WS-SNAP-LEVEL.
015200     MOVE SEV-THRESHOLD-TABLE TO WS-THRESHOLD-WORK.
015300     MOVE SEV-SEVERITY-IN TO WS-SEV-NUM.
015400     DISPLAY ABEND-REC.
015500     DISPLAY WS-SNAP-COMBINED.
015600     DISPLAY "*** ABNORMAL END - SEVSCORE ***" UPON CONSOLE.
015700     MOVE 16 TO RETURN-CODE.
015800     GOBACK.
