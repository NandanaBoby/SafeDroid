000100******************************************************************
000200* APPCAT  --  APPLICATION CATALOG RECORD                        *
000300*                                                                *
000400* ONE ENTRY PER MOBILE APPLICATION IN THE NIGHTLY RATING RUN.   *
000500* APP-PERM-COUNT TELLS HOW MANY OF THE 20 OCCURRENCES OF        *
000600* APP-PERMS ARE ACTUALLY POPULATED - THE REST ARE SPACE-FILLED. *
000700******************************************************************
000800 01  APPCAT-RECORD.
000900     05  APP-NAME                    PIC X(20).
001000     05  APP-PERM-COUNT              PIC 9(02).
001100     05  APP-PERMS-GROUP.
001200         10  APP-PERM-ENTRY OCCURS 20 TIMES
001300                             PIC X(24).
001350     05  FILLER                      PIC X(02) VALUE SPACES.
001400******************************************************************
001500* THE NUMBER OF FIELDS IN THIS RECORD IS 3 - RECORD LTH IS 504  *
001600******************************************************************
