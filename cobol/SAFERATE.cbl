000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SAFERATE.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/89.
000600 DATE-COMPILED. 03/14/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE NIGHTLY DRIVER FOR THE SAFEDROID
001300*          APPLICATION RISK RATING RUN.
001400*
001500*          IT LOADS THE PERMISSION MASTER, THE PERMISSION
001600*          CATEGORY TABLE AND THE CORRELATION-RULE TABLE INTO
001700*          MEMORY, THEN READS THE APPLICATION CATALOG IN FILE
001800*          ORDER.  FOR EACH APPLICATION IT SCORES THE DECLARED
001900*          PERMISSIONS, DETECTS SUSPICIOUS CORRELATIONS AND
002000*          THREAT PATTERNS, ANALYZES PRIVACY IMPACT, GROUPS THE
002100*          PERMISSIONS BY CATEGORY, MAPS THE SCORE TO A RISK
002200*          LEVEL, AND PRINTS A DETAIL BLOCK ON THE RATING REPORT.
002300*          A FLEET-LEVEL SUMMARY IS PRINTED AS A CONTROL BREAK
002400*          AT END OF FILE.
002500*
002600******************************************************************
002700*CHANGE LOG.
002800*
002900* DATE     INIT  TICKET    DESCRIPTION
003000* -------- ----  --------  --------------------------------------
003100* 031489   JS    DDS-1801  ORIGINAL PROGRAM WRITTEN                  D1801
003200* 051290   JS    DDS-1814  ADDED CATEGORY SCORE ACCUMULATION         D1814
003300* 092191   TGD   DDS-1839  CORRELATION TABLE DRIVES PATRNDET CALL    D1839
003400* 041592   TGD   DDS-1850  FOUR FIXED PATTERN RULES MOVED TO         D1850
003500*                          PATRNDET, DRIVER NO LONGER HARD-CODES
003600* 110793   JS    DDS-1877  PRIVACY IMPACT BUCKETING ADDED            D1877
003700* 022894   JS    DDS-1881  DISTINCT DATA-TYPE UNION FOR PRIVACY      D1881
003800* 081495   TGD   DDS-1902  THREAT INDICATOR RULES ADDED              D1902
003900* 030696   JS    DDS-1919  FLEET SUMMARY / HIGH-LOW COMPARATOR       D1919
004000* 112196   TGD   DDS-1927  LEGACY EXPLANATION LINES (CRIT/DANG/      D1927
004100*                          PATTERN TEXT) ON REPORT
004200* 061797   JS    DDS-1940  PAGE HEADING REWRITTEN FOR NEW TITLE      D1940
004300* 092298   TGD   DDS-1955  Y2K - WS-CURRENT-DATE NOW 4-DIGIT YEAR    D1955
004400* 021799   JS    DDS-1961  ROUND-HALF-UP ON FLEET AVERAGE SCORE      D1961
004500* 071501   TGD   DDS-1980  TIE-BREAK ON HIGHEST/LOWEST APP FIXED     D1980
004600*                          TO KEEP FIRST APP ENCOUNTERED
004700* 050403   JS    DDS-2002  BINARY SEARCH ON PERM MASTER TABLE        D2002
004800*                          REPLACES SEQUENTIAL SCAN FOR SPEED
004900* 091906   TGD   DDS-2031  CLEANUP OF UNUSED WORKING STORAGE         D2031
005000* 030504   JS    DDS-2041  INLINE PERFORM/END-PERFORM LOOPS IN       D2041
005100*                          300, 400, 465 AND 520 REWORKED TO
005200*                          OUT-OF-LINE PARAGRAPH FORM PER SHOP
005300*                          STANDARD - ALSO SPLIT TWO OVERLENGTH
005400*                          SOURCE LINES IN THE HEADING LITERALS
005500******************************************************************
005600
005700         INPUT FILE    -   DDS0001.PERMMSTR  (PERMISSION MASTER)
005800         INPUT FILE    -   DDS0001.CATFILE   (CATEGORY TABLE)
005900         INPUT FILE    -   DDS0001.APPCAT    (APPLICATION CATALOG)
006000         INPUT FILE    -   DDS0001.CORRFILE  (CORRELATION RULES)
006100         OUTPUT FILE   -   DDS0001.RATERPT   (RATING REPORT)
006200         DUMP FILE     -   SYSOUT
006300
006400******************************************************************
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER. IBM-390.
006800 OBJECT-COMPUTER. IBM-390.
006900 SPECIAL-NAMES.
007000     C01 IS NEXT-PAGE.
007100
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT SYSOUT
007500     ASSIGN TO UT-S-SYSOUT
007600       ORGANIZATION IS SEQUENTIAL.
007700
007800     SELECT PERMMSTR-FILE
007900     ASSIGN TO UT-S-PERMMSTR
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS OFCODE.
008200
008300     SELECT CATFILE
008400     ASSIGN TO UT-S-CATFILE
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS OFCODE.
008700
008800     SELECT CORRFILE
008900     ASSIGN TO UT-S-CORRFILE
009000       ACCESS MODE IS SEQUENTIAL
009100       FILE STATUS IS OFCODE.
009200
009300     SELECT APPCAT-FILE
009400     ASSIGN TO UT-S-APPCAT
009500       ACCESS MODE IS SEQUENTIAL
009600       FILE STATUS IS OFCODE.
009700
009800     SELECT RATERPT
009900     ASSIGN TO UT-S-RATERPT
010000       ACCESS MODE IS SEQUENTIAL
010100       FILE STATUS IS OFCODE.
010200
010300 DATA DIVISION.
010400 FILE SECTION.
010500 FD  SYSOUT
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 130 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS SYSOUT-REC.
011100 01  SYSOUT-REC.
011110     05  FILLER                  PIC X(130).
011200
011300****** PERMISSION MASTER - SORTED ASCENDING BY PERM-NAME SO THE
011400****** LOAD PARAGRAPH CAN BUILD A TABLE FOR SEARCH ALL
011500 FD  PERMMSTR-FILE
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 172 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS PERMMSTR-FD-REC.
012100 01  PERMMSTR-FD-REC.
012110     05  FILLER                  PIC X(172).
012200
012300****** PERMISSION CATEGORY TABLE - ONE PER FUNCTIONAL CATEGORY
012400 FD  CATFILE
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 87 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS CATFILE-FD-REC.
013000 01  CATFILE-FD-REC.
013010     05  FILLER                  PIC X(87).
013100
013200****** CORRELATION-RULE TABLE - KEYED BY PRIMARY PERMISSION
013300 FD  CORRFILE
013400     RECORDING MODE IS F
013500     LABEL RECORDS ARE STANDARD
013600     RECORD CONTAINS 99 CHARACTERS
013700     BLOCK CONTAINS 0 RECORDS
013800     DATA RECORD IS CORRFILE-FD-REC.
013900 01  CORRFILE-FD-REC.
013910     05  FILLER                  PIC X(99).
014000
014100****** APPLICATION CATALOG - ONE RECORD PER APP, FILE ORDER
014200 FD  APPCAT-FILE
014300     RECORDING MODE IS F
014400     LABEL RECORDS ARE STANDARD
014500     RECORD CONTAINS 504 CHARACTERS
014600     BLOCK CONTAINS 0 RECORDS
014700     DATA RECORD IS APPCAT-FD-REC.
014800 01  APPCAT-FD-REC.
014810     05  FILLER                  PIC X(504).
014900
015000****** RATING REPORT - 132 COLUMN PRINT LINE
015100 FD  RATERPT
015200     RECORDING MODE IS F
015300     LABEL RECORDS ARE STANDARD
015400     RECORD CONTAINS 132 CHARACTERS
015500     BLOCK CONTAINS 0 RECORDS
015600     DATA RECORD IS RATERPT-REC.
015700 01  RATERPT-REC.
015710     05  FILLER                  PIC X(132).
015800
015900 WORKING-STORAGE SECTION.
016000
016100 01  FILE-STATUS-CODES.
016200     05  OFCODE                  PIC X(2).
016300         88 CODE-READ-OK   VALUE SPACES.
016400         88 CODE-READ-EOF  VALUE "10".
016500     05  FILLER                  PIC X(01) VALUE SPACE.
016600
016700** PERMISSION MASTER TABLE - BINARY-SEARCHED BY PM-NAME
016800 01  PERM-MASTER-TABLE.
016900     05  PERM-MASTER-COUNT       PIC 9(03) COMP VALUE 0.
017000     05  PERM-MASTER-ENTRY OCCURS 30 TIMES
017100             ASCENDING KEY IS PM-NAME
017200             INDEXED BY PM-IDX, PM-SRCH-IDX.
017300         10  PM-NAME             PIC X(24).
017400         10  PM-CATEGORY         PIC X(15).
017500         10  PM-RISK-LEVEL       PIC X(10).
017600         10  PM-SEVERITY         PIC 9(02).
017700         10  PM-PRIVACY-IMPACT   PIC X(08).
017800         10  PM-DANGEROUS-FLAG   PIC X(01).
017900         10  PM-DESCRIPTION      PIC X(50).
018000         10  PM-DATA-TYPE OCCURS 4 TIMES
018100                                 PIC X(15).
018200     05  FILLER                  PIC X(01) VALUE SPACE.
018300
018400** CATEGORY TABLE - KEYED BY CT-CODE, SCORE ACCUMULATES HERE
018500 01  CAT-TABLE.
018600     05  CAT-TABLE-COUNT         PIC 9(02) COMP VALUE 0.
018700     05  CAT-TABLE-ENTRY OCCURS 10 TIMES
018800             INDEXED BY CAT-IDX, CAT-SRCH-IDX.
018900         10  CT-CODE             PIC X(15).
019000         10  CT-NAME             PIC X(25).
019100         10  CT-DESCRIPTION      PIC X(45).
019200         10  CT-SCORE-ACCUM      PIC 9(05) COMP.
019300     05  FILLER                  PIC X(01) VALUE SPACE.
019400
019500** CORRELATION-RULE TABLE - PASSED TO PATRNDET BY LINKAGE
019600 01  CORR-TABLE.
019700     05  CORR-TABLE-COUNT        PIC 9(02) COMP VALUE 0.
019800     05  CORR-TABLE-ENTRY OCCURS 10 TIMES
019900             INDEXED BY CORR-IDX.
020000         10  CR-PRIMARY          PIC X(24).
020100         10  CR-REL-COUNT        PIC 9(01).
020200         10  CR-RELATED OCCURS 3 TIMES
020300                                 PIC X(24).
020400     05  FILLER                  PIC X(01) VALUE SPACE.
020500
020600** RISK-LEVEL THRESHOLD TABLE - COMPILE-TIME CONSTANT, BUILT
020700** FROM A LITERAL STRING AND REDEFINED INTO STRUCTURED ENTRIES
020800 01  RISK-THRESHOLD-CONSTANTS.
020900     05  FILLER                  PIC X(14) VALUE "LOW     000015".
021000     05  FILLER                  PIC X(14) VALUE "MEDIUM  016045".
021100     05  FILLER                  PIC X(14) VALUE "HIGH    046085".
021200     05  FILLER                  PIC X(14) VALUE "CRITICAL086100".
021300 01  RISK-THRESHOLD-TABLE REDEFINES RISK-THRESHOLD-CONSTANTS.
021400     05  THR-ENTRY OCCURS 4 TIMES INDEXED BY THR-IDX.
021500         10  THR-LEVEL           PIC X(08).
021600         10  THR-MIN             PIC 9(03).
021700         10  THR-MAX             PIC 9(03).
021800
021900** TODAY'S DATE FOR THE REPORT HEADING
022000 01  WS-CURRENT-DATE-FIELDS.
022100     05  WS-CURRENT-DATE.
022200         10  WS-CURRENT-YEAR     PIC 9(4).
022300         10  WS-CURRENT-MONTH    PIC 9(2).
022400         10  WS-CURRENT-DAY      PIC 9(2).
022500     05  WS-CURRENT-TIME         PIC 9(8).
022600     05  FILLER                  PIC X(01) VALUE SPACE.
022700 01  WS-CURRENT-DATE-NUM REDEFINES WS-CURRENT-DATE-FIELDS.
022800     05  WS-CURRENT-DATE-8       PIC 9(8).
022900     05  FILLER                  PIC X(8).
023000
023100 01  WS-HDR-REC.
023200     05  FILLER                  PIC X(1) VALUE " ".
023300     05  HDR-DATE.
023400         10  HDR-YY              PIC 9(4).
023500         10  DASH-1              PIC X(1) VALUE "-".
023600         10  HDR-MM              PIC 9(2).
023700         10  DASH-2              PIC X(1) VALUE "-".
023800         10  HDR-DD              PIC 9(2).
023900     05  FILLER                  PIC X(10) VALUE SPACE.
024000     05  FILLER                  PIC X(38) VALUE
024100         "SAFEDROID APP RISK RATING REPORT".
024200     05  FILLER                  PIC X(31) VALUE
024300         "SCORE LEVEL PC CR DA NM PATTERN".
024400     05  FILLER                  PIC X(31) VALUE
024500         " ESC EXFIL  FINRSK PRIVRSK".
024600     05  FILLER                  PIC X(20) VALUE SPACES.
024700
024800 01  WS-MAIN-LINE.
024900     05  ML-APP-NAME             PIC X(20).
025000     05  FILLER                  PIC X(1) VALUE SPACE.
025100     05  ML-SCORE                PIC ZZ9.
025200     05  FILLER                  PIC X(1) VALUE SPACE.
025300     05  ML-LEVEL                PIC X(08).
025400     05  FILLER                  PIC X(1) VALUE SPACE.
025500     05  ML-PERM-COUNT           PIC Z9.
025600     05  FILLER                  PIC X(1) VALUE SPACE.
025700     05  ML-CRIT-COUNT           PIC Z9.
025800     05  FILLER                  PIC X(1) VALUE SPACE.
025900     05  ML-DANG-COUNT           PIC Z9.
026000     05  FILLER                  PIC X(1) VALUE SPACE.
026100     05  ML-NORM-COUNT           PIC Z9.
026200     05  FILLER                  PIC X(73) VALUE SPACES.
026300
026400 01  WS-INDICATOR-LINE.
026500     05  FILLER                  PIC X(3) VALUE "   ".
026600     05  FILLER                  PIC X(9) VALUE "PATTERN: ".
026700     05  IL-PATTERN-LEVEL        PIC X(08).
026800     05  FILLER                  PIC X(6) VALUE "  ESC:".
026900     05  IL-PRIV-ESC             PIC X(01).
027000     05  FILLER                  PIC X(8) VALUE "  EXFIL:".
027100     05  IL-EXFIL-RISK           PIC X(08).
027200     05  FILLER                  PIC X(7) VALUE "  FIN:".
027300     05  IL-FIN-RISK             PIC X(08).
027400     05  FILLER                  PIC X(8) VALUE "  PRIV:".
027500     05  IL-PRIV-RISK            PIC X(08).
027600     05  FILLER                  PIC X(8) VALUE "  DANG:".
027700     05  IL-DANG-COUNT           PIC Z9.
027800     05  FILLER                  PIC X(47) VALUE SPACES.
027900
028000 01  WS-EXPLAIN-LINE.
028100     05  FILLER                  PIC X(5) VALUE SPACES.
028200     05  XL-TEXT                 PIC X(60).
028300     05  FILLER                  PIC X(67) VALUE SPACES.
028400
028500 01  WS-SUMMARY-HDR-LINE.
028600     05  FILLER                  PIC X(1) VALUE "1".
028700     05  FILLER                  PIC X(38) VALUE
028800         "***** FLEET SUMMARY - CONTROL BREAK *****".
028900     05  FILLER                  PIC X(93) VALUE SPACES.
029000
029100 01  WS-SUMMARY-LINE-1.
029200     05  FILLER                  PIC X(3) VALUE SPACES.
029300     05  FILLER                  PIC X(19) VALUE
029400         "APPLICATIONS RATED:".
029500     05  SL-APP-COUNT            PIC ZZ9.
029600     05  FILLER                  PIC X(16) VALUE
029700         "  AVG SCORE:".
029800     05  SL-AVG-SCORE            PIC ZZ9.99.
029900     05  FILLER                  PIC X(91) VALUE SPACES.
030000
030100 01  WS-SUMMARY-LINE-2.
030200     05  FILLER                  PIC X(3) VALUE SPACES.
030300     05  FILLER                  PIC X(6) VALUE "LOW: ".
030400     05  SL-CNT-LOW              PIC ZZ9.
030500     05  FILLER                  PIC X(9) VALUE "  MED: ".
030600     05  SL-CNT-MEDIUM           PIC ZZ9.
030700     05  FILLER                  PIC X(9) VALUE "  HI: ".
030800     05  SL-CNT-HIGH             PIC ZZ9.
030900     05  FILLER                  PIC X(10) VALUE "  CRIT: ".
031000     05  SL-CNT-CRITICAL         PIC ZZ9.
031100     05  FILLER                  PIC X(85) VALUE SPACES.
031200
031300 01  WS-SUMMARY-LINE-3.
031400     05  FILLER                  PIC X(3) VALUE SPACES.
031500     05  FILLER                  PIC X(15) VALUE
031600         "HIGHEST RISK: ".
031700     05  SL-HIGHEST-APP          PIC X(20).
031800     05  FILLER                  PIC X(14) VALUE
031900         "  LOWEST: ".
032000     05  SL-LOWEST-APP           PIC X(20).
032100     05  FILLER                  PIC X(60) VALUE SPACES.
032200
032300** PER-APPLICATION WORKING FIELDS
032400 01  CURRENT-APP-WORK.
032500     05  CURR-APP-NAME           PIC X(20).
032600     05  CURR-PERM-COUNT         PIC 9(02) COMP.
032700     05  CURR-SCORE-TOTAL        PIC 9(03) COMP VALUE 0.
032800     05  CURR-RISK-LEVEL         PIC X(08).
032900     05  PERM-SUB                PIC 9(02) COMP.
033000     05  FILLER                  PIC X(01) VALUE SPACE.
033100
033200** SEVERITY BANDING WORK TABLES - HOLD THE PERMISSIONS THAT
033300** LAND IN EACH BAND SO THE LEGACY CALCULATOR CAN EXPLAIN THEM
033400 01  BAND-TABLES.
033500     05  CRIT-COUNT              PIC 9(02) COMP VALUE 0.
033600     05  CRIT-ENTRY OCCURS 20 TIMES.
033700         10  CRIT-PERM-NAME      PIC X(24).
033800         10  CRIT-SEVERITY       PIC 9(02).
033900         10  CRIT-DESCRIPTION    PIC X(50).
034000     05  DANG-COUNT              PIC 9(02) COMP VALUE 0.
034100     05  DANG-ENTRY OCCURS 20 TIMES.
034200         10  DANG-PERM-NAME      PIC X(24).
034300         10  DANG-SEVERITY       PIC 9(02).
034400         10  DANG-DESCRIPTION    PIC X(50).
034500     05  NORM-COUNT              PIC 9(02) COMP VALUE 0.
034600     05  FILLER                  PIC X(01) VALUE SPACE.
034700
034800** PRIVACY-IMPACT ANALYZER RESULTS
034900 01  PRIVACY-RESULTS.
035000     05  PRIV-BUCKET-LOW         PIC 9(02) COMP VALUE 0.
035100     05  PRIV-BUCKET-MEDIUM      PIC 9(02) COMP VALUE 0.
035200     05  PRIV-BUCKET-HIGH       PIC 9(02) COMP VALUE 0.
035300     05  PRIV-BUCKET-CRITICAL    PIC 9(02) COMP VALUE 0.
035400     05  PRIV-DATATYPE-COUNT     PIC 9(02) COMP VALUE 0.
035500     05  PRIV-DATATYPE-TABLE OCCURS 40 TIMES
035600                                 PIC X(15).
035700     05  CRITICAL-DATA-ACCESS-FLAG PIC X(01) VALUE "N".
035800         88  PRIV-CRITICAL-DATA-SEEN VALUE "Y".
035900     05  FILLER                  PIC X(01) VALUE SPACE.
036000
036100** PERMISSION CATEGORIZER RESULTS
036200 01  CATEGORIZER-RESULTS.
036300     05  CATR-COUNT              PIC 9(02) COMP VALUE 0.
036400     05  CATR-ENTRY OCCURS 20 TIMES.
036500         10  CATR-CAT-NAME       PIC X(25).
036600         10  CATR-PERM-NAME      PIC X(24).
036700         10  CATR-SEVERITY       PIC 9(02).
036800         10  CATR-RISK-LEVEL     PIC X(10).
036900     05  FILLER                  PIC X(01) VALUE SPACE.
037000
037100** THREAT INDICATOR DETECTOR RESULTS
037200 01  THREAT-RESULTS.
037300     05  PRIV-ESC-FLAG           PIC X(01) VALUE "N".
037400         88  PRIV-ESC-YES        VALUE "Y".
037500     05  EXFIL-RISK              PIC X(08) VALUE "LOW".
037600     05  FIN-RISK                PIC X(08) VALUE "LOW".
037700     05  PRIV-RISK               PIC X(08) VALUE "LOW".
037800     05  THREAT-TEXT-COUNT       PIC 9(01) COMP VALUE 0.
037900     05  THREAT-TEXT OCCURS 4 TIMES
038000                                 PIC X(60).
038100     05  DANGEROUS-PERM-COUNT    PIC 9(02) COMP VALUE 0.
038200     05  FILLER                  PIC X(01) VALUE SPACE.
038300
038400** FLEET SUMMARY / COMPARATOR CONTROL TOTALS
038500 01  WS-FLEET-TOTALS.
038600     05  SUM-APP-COUNT           PIC 9(03) COMP VALUE 0.
038700     05  SUM-SCORE-TOTAL         PIC 9(07) COMP VALUE 0.
038800     05  SUM-AVG-SCORE           PIC 9(03)V99 COMP VALUE 0.
038900     05  SUM-HIGH-SCORE          PIC S9(04) COMP VALUE -1.
039000     05  SUM-LOW-SCORE           PIC S9(04) COMP VALUE 999.
039100     05  SUM-HIGHEST-APP         PIC X(20).
039200     05  SUM-LOWEST-APP          PIC X(20).
039300     05  FILLER                  PIC X(01) VALUE SPACE.
039400 01  WS-FLEET-COUNTS.
039500     05  SUM-CNT-LOW             PIC 9(03) COMP VALUE 0.
039600     05  SUM-CNT-MEDIUM          PIC 9(03) COMP VALUE 0.
039700     05  SUM-CNT-HIGH            PIC 9(03) COMP VALUE 0.
039800     05  SUM-CNT-CRITICAL        PIC 9(03) COMP VALUE 0.
039900     05  FILLER                  PIC X(01) VALUE SPACE.
040000 01  WS-FLEET-COUNTS-TBL REDEFINES WS-FLEET-COUNTS.
040100     05  SUM-CNT-BY-LEVEL OCCURS 4 TIMES
040200                                 PIC 9(03) COMP.
040300
040400** SEVSCORE LINKAGE WORK AREA - BUILT HERE, PASSED BY CALL
040500 01  SEVSCORE-LINK.
040600     05  SEV-CALC-TYPE-SW        PIC X(01).
040700         88  SEV-BAND-LOOKUP     VALUE "B".
040800         88  SEV-LEVEL-LOOKUP    VALUE "L".
040900     05  SEV-SEVERITY-IN         PIC 9(02).
041000     05  SEV-BAND-OUT            PIC X(10).
041100     05  SEV-SCORE-IN            PIC 9(03).
041200     05  SEV-THRESHOLD-TABLE.
041300         10  SEV-THR-ENTRY OCCURS 4 TIMES.
041400             15  SEV-THR-LEVEL   PIC X(08).
041500             15  SEV-THR-MIN     PIC 9(03).
041600             15  SEV-THR-MAX     PIC 9(03).
041700     05  SEV-LEVEL-OUT           PIC X(08).
041800     05  SEV-RETURN-CD           PIC S9(04) COMP.
041900     05  FILLER                  PIC X(01) VALUE SPACE.
042000
042100** PATRNDET LINKAGE WORK AREA - BUILT HERE, PASSED BY CALL
042200 01  PATRNDET-LINK.
042300     05  PRD-APP-PERM-COUNT      PIC 9(02) COMP.
042400     05  PRD-APP-PERMS OCCURS 20 TIMES
042500                                 PIC X(24).
042600     05  PRD-CORR-TABLE-COUNT    PIC 9(02) COMP.
042700     05  PRD-CORR-TABLE-ENTRY OCCURS 10 TIMES.
042800         10  PRD-CR-PRIMARY      PIC X(24).
042900         10  PRD-CR-REL-COUNT    PIC 9(01).
043000         10  PRD-CR-RELATED OCCURS 3 TIMES
043100                                 PIC X(24).
043200     05  PRD-PATTERN-LEVEL       PIC X(08).
043300     05  PRD-PATTERN-COUNT       PIC 9(01) COMP.
043400     05  PRD-PATTERN-TEXT OCCURS 4 TIMES
043500                                 PIC X(60).
043600     05  PRD-CORR-HIT-COUNT      PIC 9(02) COMP.
043700     05  PRD-RETURN-CD           PIC S9(04) COMP.
043800     05  FILLER                  PIC X(01) VALUE SPACE.
043900
044000 01  MISC-WS-FLDS.
044100     05  STR-LTH                 PIC S9(04) COMP VALUE 0.
044200     05  WS-PAGES                PIC 9(03) COMP VALUE 1.
044300     05  EXP-TXT                 PIC X(255).
044400     05  EXP-SUB                 PIC 9(02) COMP.
044500     05  DT-SUB                  PIC 9(02) COMP.
044600     05  DT-CHK-SUB               PIC 9(02) COMP.
044700     05  DT-FOUND-SW             PIC X(01).
044800     05  WS-SEARCH-TARGET        PIC X(24).
044900     05  WS-FOUND-SW             PIC X(01).
045000         88  PERM-WAS-FOUND      VALUE "Y".
045100     05  WS-SMS-OR-CALL-SW       PIC X(01).
045200     05  FILLER                  PIC X(01) VALUE SPACE.
045300
045400** EXPLANATION LINES BUILT BY THE LEGACY RISK CALCULATOR, ONE
045500** PER CRITICAL/DANGEROUS PERMISSION AND ONE PER PATTERN HIT
045600 01  EXPLAIN-LINE-TABLE.
045700     05  EXPLAIN-LINE-COUNT      PIC 9(02) COMP VALUE 0.
045800     05  EXPLAIN-LINE OCCURS 50 TIMES
045900                                 PIC X(60).
046000     05  FILLER                  PIC X(01) VALUE SPACE.
046100
046200 01  FLAGS-AND-SWITCHES.
046300     05  MORE-APPCAT-SW          PIC X(01) VALUE "Y".
046400         88  NO-MORE-APPS        VALUE "N".
046500     05  MORE-PERMMSTR-SW        PIC X(01) VALUE "Y".
046600         88  NO-MORE-PERMMSTR    VALUE "N".
046700     05  MORE-CATFILE-SW         PIC X(01) VALUE "Y".
046800         88  NO-MORE-CATFILE     VALUE "N".
046900     05  MORE-CORRFILE-SW        PIC X(01) VALUE "Y".
047000         88  NO-MORE-CORRFILE    VALUE "N".
047100     05  FILLER                  PIC X(01) VALUE SPACE.
047200
047300 COPY PERMMSTR.
047400 COPY CATTABL.
047500 COPY CORRULE.
047600 COPY APPCAT.
047700 COPY ABENDREC.
047800
047900 PROCEDURE DIVISION.
048000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
048100     PERFORM 100-MAINLINE THRU 100-EXIT
048200             UNTIL NO-MORE-APPS.
048300     PERFORM 999-CLEANUP THRU 999-EXIT.
048400     MOVE +0 TO RETURN-CODE.
048500     GOBACK.
048600
048700 000-HOUSEKEEPING.
048800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
048900     DISPLAY "******** BEGIN JOB SAFERATE ********".
049000     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
049100     MOVE WS-CURRENT-YEAR  TO HDR-YY.
049200     MOVE WS-CURRENT-MONTH TO HDR-MM.
049300     MOVE WS-CURRENT-DAY   TO HDR-DD.
049400     PERFORM 850-OPEN-FILES THRU 850-EXIT.
049500     PERFORM 050-LOAD-PERM-MASTER THRU 050-EXIT
049600             VARYING PM-IDX FROM 1 BY 1
049700             UNTIL NO-MORE-PERMMSTR
049800                OR PM-IDX > 30.
049900     PERFORM 060-LOAD-CAT-TABLE THRU 060-EXIT
050000             VARYING CAT-IDX FROM 1 BY 1
050100             UNTIL NO-MORE-CATFILE
050200                OR CAT-IDX > 10.
050300     PERFORM 070-LOAD-CORR-TABLE THRU 070-EXIT
050400             VARYING CORR-IDX FROM 1 BY 1
050500             UNTIL NO-MORE-CORRFILE
050600                OR CORR-IDX > 10.
050700     PERFORM 750-WRITE-PAGE-HEADING THRU 750-EXIT.
050800     PERFORM 200-READ-APPCAT THRU 200-EXIT.
050900 000-EXIT.
051000     EXIT.
051100
051200 050-LOAD-PERM-MASTER.
051300     MOVE "050-LOAD-PERM-MASTER" TO PARA-NAME.
051400     READ PERMMSTR-FILE INTO PERMMSTR-RECORD
051500         AT END
051600         MOVE "N" TO MORE-PERMMSTR-SW
051700         GO TO 050-EXIT
051800     END-READ.
051900     MOVE PERM-NAME        TO PM-NAME(PM-IDX).
052000     MOVE PERM-CATEGORY    TO PM-CATEGORY(PM-IDX).
052100     MOVE PERM-RISK-LEVEL  TO PM-RISK-LEVEL(PM-IDX).
052200     MOVE PERM-SEVERITY    TO PM-SEVERITY(PM-IDX).
052300     MOVE PERM-PRIVACY-IMPACT TO PM-PRIVACY-IMPACT(PM-IDX).
052400     MOVE PERM-DANGEROUS-FLAG TO PM-DANGEROUS-FLAG(PM-IDX).
052500     MOVE PERM-DESCRIPTION TO PM-DESCRIPTION(PM-IDX).
052600     MOVE PERM-DATA-TYPE(1) TO PM-DATA-TYPE(PM-IDX, 1).
052700     MOVE PERM-DATA-TYPE(2) TO PM-DATA-TYPE(PM-IDX, 2).
052800     MOVE PERM-DATA-TYPE(3) TO PM-DATA-TYPE(PM-IDX, 3).
052900     MOVE PERM-DATA-TYPE(4) TO PM-DATA-TYPE(PM-IDX, 4).
053000     ADD +1 TO PERM-MASTER-COUNT.
053100 050-EXIT.
053200     EXIT.
053300
053400 060-LOAD-CAT-TABLE.
053500     MOVE "060-LOAD-CAT-TABLE" TO PARA-NAME.
053600     READ CATFILE INTO CATTABL-RECORD
053700         AT END
053800         MOVE "N" TO MORE-CATFILE-SW
053900         GO TO 060-EXIT
054000     END-READ.
054100     MOVE CAT-CODE        TO CT-CODE(CAT-IDX).
054200     MOVE CAT-NAME        TO CT-NAME(CAT-IDX).
054300     MOVE CAT-DESCRIPTION TO CT-DESCRIPTION(CAT-IDX).
054400     MOVE ZERO            TO CT-SCORE-ACCUM(CAT-IDX).
054500     ADD +1 TO CAT-TABLE-COUNT.
054600 060-EXIT.
054700     EXIT.
054800
054900 070-LOAD-CORR-TABLE.
055000     MOVE "070-LOAD-CORR-TABLE" TO PARA-NAME.
055100     READ CORRFILE INTO CORRULE-RECORD
055200         AT END
055300         MOVE "N" TO MORE-CORRFILE-SW
055400         GO TO 070-EXIT
055500     END-READ.
055600     MOVE COR-PRIMARY   TO CR-PRIMARY(CORR-IDX).
055700     MOVE COR-REL-COUNT TO CR-REL-COUNT(CORR-IDX).
055800     MOVE COR-RELATED-ENTRY(1) TO CR-RELATED(CORR-IDX, 1).
055900     MOVE COR-RELATED-ENTRY(2) TO CR-RELATED(CORR-IDX, 2).
056000     MOVE COR-RELATED-ENTRY(3) TO CR-RELATED(CORR-IDX, 3).
056100     ADD +1 TO CORR-TABLE-COUNT.
056200 070-EXIT.
056300     EXIT.
056400
056500 100-MAINLINE.
056600     MOVE "100-MAINLINE" TO PARA-NAME.
056700     PERFORM 300-SEVERITY-SCORE THRU 300-EXIT.
056800     PERFORM 320-MAP-RISK-LEVEL THRU 320-EXIT.
056900     PERFORM 400-CORRELATION-DETECT THRU 400-EXIT.
057000     PERFORM 450-PRIVACY-ANALYSIS THRU 450-EXIT.
057100     PERFORM 470-CATEGORIZE-PERMS THRU 470-EXIT.
057200     PERFORM 500-THREAT-DETECT THRU 500-EXIT.
057300     PERFORM 600-LEGACY-EXPLAIN THRU 600-EXIT.
057400     PERFORM 700-WRITE-DETAIL-BLOCK THRU 700-EXIT.
057500     PERFORM 800-ACCUM-FLEET-TOTALS THRU 800-EXIT.
057600     PERFORM 200-READ-APPCAT THRU 200-EXIT.
057700 100-EXIT.
057800     EXIT.
057900
058000 200-READ-APPCAT.
058100     MOVE "200-READ-APPCAT" TO PARA-NAME.
058200     READ APPCAT-FILE INTO APPCAT-RECORD
058300         AT END
058400         MOVE "N" TO MORE-APPCAT-SW
058500         GO TO 200-EXIT
058600     END-READ.
058700     MOVE APP-NAME       TO CURR-APP-NAME.
058800     MOVE APP-PERM-COUNT TO CURR-PERM-COUNT.
058900 200-EXIT.
059000     EXIT.
059100
059200****************************************************************
059300* 300-SEVERITY-SCORE - SCORES THE APPLICATION'S DECLARED
059400* PERMISSIONS AGAINST THE MASTER TABLE.  UNKNOWN PERMISSIONS
059500* ARE SKIPPED ENTIRELY - SEE BUSINESS RULES, SEVERITY BANDING.
059600****************************************************************
059700 300-SEVERITY-SCORE.
059800     MOVE "300-SEVERITY-SCORE" TO PARA-NAME.
059900     MOVE ZERO TO CURR-SCORE-TOTAL, CRIT-COUNT, DANG-COUNT,
060000                  NORM-COUNT.
060100     PERFORM 305-ZERO-CAT-ACCUM THRU 305-EXIT
060200             VARYING CAT-SRCH-IDX FROM 1 BY 1
060300             UNTIL CAT-SRCH-IDX > CAT-TABLE-COUNT.
060400     PERFORM 310-SCORE-ONE-PERM THRU 310-EXIT
060500             VARYING PERM-SUB FROM 1 BY 1
060600             UNTIL PERM-SUB > CURR-PERM-COUNT.
060700 300-EXIT.
060800     EXIT.
060900
061000 305-ZERO-CAT-ACCUM.
061100     MOVE ZERO TO CT-SCORE-ACCUM(CAT-SRCH-IDX).
061200 305-EXIT.
061300     EXIT.
061400
061500 310-SCORE-ONE-PERM.
061600     MOVE "310-SCORE-ONE-PERM" TO PARA-NAME.
061700     SET PM-SRCH-IDX TO 1.
061800     SEARCH ALL PERM-MASTER-ENTRY
061900         AT END
062000             GO TO 310-EXIT
062100         WHEN PM-NAME(PM-SRCH-IDX) =
062200                 APP-PERM-ENTRY(PERM-SUB)
062300             ADD PM-SEVERITY(PM-SRCH-IDX) TO CURR-SCORE-TOTAL
062400             PERFORM 315-ADD-CATEGORY-SCORE THRU 315-EXIT
062500             MOVE PM-SEVERITY(PM-SRCH-IDX) TO SEV-SEVERITY-IN
062600             MOVE "B" TO SEV-CALC-TYPE-SW
062700             CALL "SEVSCORE" USING SEVSCORE-LINK
062800             PERFORM 318-FILE-BAND-ENTRY THRU 318-EXIT
062900     END-SEARCH.
063000 310-EXIT.
063100     EXIT.
063200
063300 315-ADD-CATEGORY-SCORE.
063400     SET CAT-SRCH-IDX TO 1.
063500     SEARCH CAT-TABLE-ENTRY
063600         AT END
063700             GO TO 315-EXIT
063800         WHEN CT-CODE(CAT-SRCH-IDX) = PM-CATEGORY(PM-SRCH-IDX)
063900             ADD PM-SEVERITY(PM-SRCH-IDX) TO
064000                 CT-SCORE-ACCUM(CAT-SRCH-IDX)
064100     END-SEARCH.
064200 315-EXIT.
064300     EXIT.
064400
064500 318-FILE-BAND-ENTRY.
064600     IF SEV-BAND-OUT = "CRITICAL"
064700         ADD +1 TO CRIT-COUNT
064800         MOVE PM-NAME(PM-SRCH-IDX) TO
064900                 CRIT-PERM-NAME(CRIT-COUNT)
065000         MOVE PM-SEVERITY(PM-SRCH-IDX) TO
065100                 CRIT-SEVERITY(CRIT-COUNT)
065200         MOVE PM-DESCRIPTION(PM-SRCH-IDX) TO
065300                 CRIT-DESCRIPTION(CRIT-COUNT)
065400     ELSE
065500     IF SEV-BAND-OUT = "DANGEROUS"
065600         ADD +1 TO DANG-COUNT
065700         MOVE PM-NAME(PM-SRCH-IDX) TO
065800                 DANG-PERM-NAME(DANG-COUNT)
065900         MOVE PM-SEVERITY(PM-SRCH-IDX) TO
066000                 DANG-SEVERITY(DANG-COUNT)
066100         MOVE PM-DESCRIPTION(PM-SRCH-IDX) TO
066200                 DANG-DESCRIPTION(DANG-COUNT)
066300     ELSE
066400         ADD +1 TO NORM-COUNT.
066500 318-EXIT.
066600     EXIT.
066700
066800****************************************************************
066900* 320-MAP-RISK-LEVEL - MAPS THE TOTAL SCORE TO LOW/MEDIUM/HIGH/
067000* CRITICAL VIA THE THRESHOLD TABLE, THROUGH SEVSCORE.
067100****************************************************************
067200 320-MAP-RISK-LEVEL.
067300     MOVE "320-MAP-RISK-LEVEL" TO PARA-NAME.
067400     MOVE CURR-SCORE-TOTAL TO SEV-SCORE-IN.
067500     MOVE RISK-THRESHOLD-TABLE TO SEV-THRESHOLD-TABLE.
067600     MOVE "L" TO SEV-CALC-TYPE-SW.
067700     CALL "SEVSCORE" USING SEVSCORE-LINK.
067800     MOVE SEV-LEVEL-OUT TO CURR-RISK-LEVEL.
067900 320-EXIT.
068000     EXIT.
068100
068200****************************************************************
068300* 400-CORRELATION-DETECT - HANDS THE APP'S PERMISSION LIST AND
068400* THE CORRELATION-RULE TABLE TO PATRNDET FOR THE SEARCH-BASED
068500* CORRELATION MATCH AND THE FOUR FIXED PATTERN RULES.
068600****************************************************************
068700 400-CORRELATION-DETECT.
068800     MOVE "400-CORRELATION-DETECT" TO PARA-NAME.
068900     MOVE CURR-PERM-COUNT TO PRD-APP-PERM-COUNT.
069000     PERFORM 410-MOVE-ONE-PERM THRU 410-EXIT
069100             VARYING PERM-SUB FROM 1 BY 1 UNTIL PERM-SUB > 20.
069200     MOVE CORR-TABLE-COUNT TO PRD-CORR-TABLE-COUNT.
069300     PERFORM 420-MOVE-ONE-CORR-ENTRY THRU 420-EXIT
069400             VARYING CORR-SRCH-IDX FROM 1 BY 1
069500             UNTIL CORR-SRCH-IDX > CORR-TABLE-COUNT.
069600     CALL "PATRNDET" USING PATRNDET-LINK.
069700 400-EXIT.
069800     EXIT.
069900
070000 410-MOVE-ONE-PERM.
070100     MOVE APP-PERM-ENTRY(PERM-SUB) TO PRD-APP-PERMS(PERM-SUB).
070200 410-EXIT.
070300     EXIT.
070400
070500 420-MOVE-ONE-CORR-ENTRY.
070600     MOVE CORR-TABLE-ENTRY(CORR-SRCH-IDX) TO
070700             PRD-CORR-TABLE-ENTRY(CORR-SRCH-IDX).
070800 420-EXIT.
070900     EXIT.
071000
071100****************************************************************
071200* 450-PRIVACY-ANALYSIS - BUCKETS KNOWN DECLARED PERMISSIONS BY
071300* PRIVACY-IMPACT GRADE AND UNIONS THE AFFECTED DATA TYPES.
071400****************************************************************
071500 450-PRIVACY-ANALYSIS.
071600     MOVE "450-PRIVACY-ANALYSIS" TO PARA-NAME.
071700     MOVE ZERO TO PRIV-BUCKET-LOW, PRIV-BUCKET-MEDIUM,
071800                  PRIV-BUCKET-HIGH, PRIV-BUCKET-CRITICAL,
071900                  PRIV-DATATYPE-COUNT.
072000     MOVE "N" TO CRITICAL-DATA-ACCESS-FLAG.
072100     PERFORM 460-PRIVACY-ONE-PERM THRU 460-EXIT
072200             VARYING PERM-SUB FROM 1 BY 1
072300             UNTIL PERM-SUB > CURR-PERM-COUNT.
072400     IF PRIV-BUCKET-CRITICAL > 0
072500         MOVE "Y" TO CRITICAL-DATA-ACCESS-FLAG.
072600 450-EXIT.
072700     EXIT.
072800
072900 460-PRIVACY-ONE-PERM.
073000     SET PM-SRCH-IDX TO 1.
073100     SEARCH ALL PERM-MASTER-ENTRY
073200         AT END
073300             GO TO 460-EXIT
073400         WHEN PM-NAME(PM-SRCH-IDX) =
073500                 APP-PERM-ENTRY(PERM-SUB)
073600             PERFORM 462-BUCKET-PRIVACY THRU 462-EXIT
073700             PERFORM 465-UNION-DATA-TYPES THRU 465-EXIT
073800     END-SEARCH.
073900 460-EXIT.
074000     EXIT.
074100
074200 462-BUCKET-PRIVACY.
074300     IF PM-PRIVACY-IMPACT(PM-SRCH-IDX) = "LOW"
074400         ADD +1 TO PRIV-BUCKET-LOW
074500     ELSE
074600     IF PM-PRIVACY-IMPACT(PM-SRCH-IDX) = "MEDIUM"
074700         ADD +1 TO PRIV-BUCKET-MEDIUM
074800     ELSE
074900     IF PM-PRIVACY-IMPACT(PM-SRCH-IDX) = "HIGH"
075000         ADD +1 TO PRIV-BUCKET-HIGH
075100     ELSE
075200     IF PM-PRIVACY-IMPACT(PM-SRCH-IDX) = "CRITICAL"
075300         ADD +1 TO PRIV-BUCKET-CRITICAL.
075400 462-EXIT.
075500     EXIT.
075600
075700 465-UNION-DATA-TYPES.
075800     PERFORM 467-UNION-ONE-DATA-TYPE THRU 467-EXIT
075900             VARYING DT-SUB FROM 1 BY 1 UNTIL DT-SUB > 4.
076000 465-EXIT.
076100     EXIT.
076200
076300 467-UNION-ONE-DATA-TYPE.
076400     IF PM-DATA-TYPE(PM-SRCH-IDX, DT-SUB) = SPACES
076500         GO TO 467-EXIT.
076600     MOVE "N" TO DT-FOUND-SW.
076700     PERFORM 468-CHECK-ONE-DATATYPE THRU 468-EXIT
076800             VARYING DT-CHK-SUB FROM 1 BY 1
076900             UNTIL DT-CHK-SUB > PRIV-DATATYPE-COUNT.
077000     IF DT-FOUND-SW = "N"
077100         ADD +1 TO PRIV-DATATYPE-COUNT
077200         MOVE PM-DATA-TYPE(PM-SRCH-IDX, DT-SUB) TO
077300                 PRIV-DATATYPE-TABLE(PRIV-DATATYPE-COUNT).
077400 467-EXIT.
077500     EXIT.
077600
077700 468-CHECK-ONE-DATATYPE.
077800     IF PRIV-DATATYPE-TABLE(DT-CHK-SUB) =
077900             PM-DATA-TYPE(PM-SRCH-IDX, DT-SUB)
078000         MOVE "Y" TO DT-FOUND-SW.
078100 468-EXIT.
078200     EXIT.
078300
078400****************************************************************
078500* 470-CATEGORIZE-PERMS - GROUPS KNOWN DECLARED PERMISSIONS BY
078600* FUNCTIONAL CATEGORY WITH PER-PERMISSION SEVERITY/RISK LEVEL.
078700****************************************************************
078800 470-CATEGORIZE-PERMS.
078900     MOVE "470-CATEGORIZE-PERMS" TO PARA-NAME.
079000     MOVE ZERO TO CATR-COUNT.
079100     PERFORM 480-CATEGORIZE-ONE-PERM THRU 480-EXIT
079200             VARYING PERM-SUB FROM 1 BY 1
079300             UNTIL PERM-SUB > CURR-PERM-COUNT.
079400 470-EXIT.
079500     EXIT.
079600
079700 480-CATEGORIZE-ONE-PERM.
079800     SET PM-SRCH-IDX TO 1.
079900     SEARCH ALL PERM-MASTER-ENTRY
080000         AT END
080100             GO TO 480-EXIT
080200         WHEN PM-NAME(PM-SRCH-IDX) =
080300                 APP-PERM-ENTRY(PERM-SUB)
080400             ADD +1 TO CATR-COUNT
080500             PERFORM 485-FIND-CAT-NAME THRU 485-EXIT
080600             MOVE PM-NAME(PM-SRCH-IDX) TO
080700                     CATR-PERM-NAME(CATR-COUNT)
080800             MOVE PM-SEVERITY(PM-SRCH-IDX) TO
080900                     CATR-SEVERITY(CATR-COUNT)
081000             MOVE PM-RISK-LEVEL(PM-SRCH-IDX) TO
081100                     CATR-RISK-LEVEL(CATR-COUNT)
081200     END-SEARCH.
081300 480-EXIT.
081400     EXIT.
081500
081600 485-FIND-CAT-NAME.
081700     SET CAT-SRCH-IDX TO 1.
081800     MOVE SPACES TO CATR-CAT-NAME(CATR-COUNT).
081900     SEARCH CAT-TABLE-ENTRY
082000         AT END
082100             GO TO 485-EXIT
082200         WHEN CT-CODE(CAT-SRCH-IDX) = PM-CATEGORY(PM-SRCH-IDX)
082300             MOVE CT-NAME(CAT-SRCH-IDX) TO
082400                     CATR-CAT-NAME(CATR-COUNT)
082500     END-SEARCH.
082600 485-EXIT.
082700     EXIT.
082800
082900****************************************************************
083000* 500-THREAT-DETECT - PRIVILEGE ESCALATION, EXFILTRATION,
083100* FINANCIAL AND PRIVACY RISK INDICATORS.
083200****************************************************************
083300 500-THREAT-DETECT.
083400     MOVE "500-THREAT-DETECT" TO PARA-NAME.
083500     MOVE "N" TO PRIV-ESC-FLAG.
083600     MOVE "LOW" TO EXFIL-RISK, FIN-RISK, PRIV-RISK.
083700     MOVE ZERO TO THREAT-TEXT-COUNT, DANGEROUS-PERM-COUNT.
083800     PERFORM 510-COUNT-DANGEROUS THRU 510-EXIT
083900             VARYING PERM-SUB FROM 1 BY 1
084000             UNTIL PERM-SUB > CURR-PERM-COUNT.
084100     PERFORM 520-ESCALATION-CHECK THRU 520-EXIT.
084200     PERFORM 530-EXFIL-CHECK THRU 530-EXIT.
084300     PERFORM 540-FINANCIAL-CHECK THRU 540-EXIT.
084400     PERFORM 550-PRIVACY-RISK-CHECK THRU 550-EXIT.
084500 500-EXIT.
084600     EXIT.
084700
084800 510-COUNT-DANGEROUS.
084900     SET PM-SRCH-IDX TO 1.
085000     SEARCH ALL PERM-MASTER-ENTRY
085100         AT END
085200             GO TO 510-EXIT
085300         WHEN PM-NAME(PM-SRCH-IDX) =
085400                 APP-PERM-ENTRY(PERM-SUB)
085500             IF PM-IS-DANGEROUS(PM-SRCH-IDX)
085600                 ADD +1 TO DANGEROUS-PERM-COUNT
085700     END-SEARCH.
085800 510-EXIT.
085900     EXIT.
086000
086100 520-ESCALATION-CHECK.
086200     MOVE "DEVICE_ADMIN" TO WS-SEARCH-TARGET.
086300     PERFORM 525-PERM-IS-DECLARED THRU 525-EXIT.
086400     IF PERM-WAS-FOUND
086500         MOVE "Y" TO PRIV-ESC-FLAG
086600         PERFORM 555-ADD-THREAT-TEXT THRU 555-EXIT.
086700 520-EXIT.
086800     EXIT.
086900
087000****************************************************************
087100* 525-PERM-IS-DECLARED - GENERAL-PURPOSE LOOKUP.  SETS
087200* WS-FOUND-SW "Y" IF WS-SEARCH-TARGET IS AMONG THE CURRENT
087300* APPLICATION'S DECLARED PERMISSIONS.  CALLER LOADS THE TARGET
087400* AND TESTS PERM-WAS-FOUND ON RETURN.
087500****************************************************************
087600 525-PERM-IS-DECLARED.
087700     MOVE "N" TO WS-FOUND-SW.
087800     PERFORM 528-CHECK-ONE-DECLARED-PERM THRU 528-EXIT
087900             VARYING PERM-SUB FROM 1 BY 1
088000             UNTIL PERM-SUB > CURR-PERM-COUNT.
088100 525-EXIT.
088200     EXIT.
088300
088400 528-CHECK-ONE-DECLARED-PERM.
088500     IF APP-PERM-ENTRY(PERM-SUB) = WS-SEARCH-TARGET
088600         MOVE "Y" TO WS-FOUND-SW.
088700 528-EXIT.
088800     EXIT.
088900
089000 530-EXFIL-CHECK.
089100     IF DANGEROUS-PERM-COUNT > 10
089200         MOVE "CRITICAL" TO EXFIL-RISK
089300         MOVE "Excessive dangerous permissions" TO
089400                 THREAT-TEXT(THREAT-TEXT-COUNT + 1)
089500         ADD +1 TO THREAT-TEXT-COUNT
089600     ELSE
089700     IF DANGEROUS-PERM-COUNT > 6
089800         MOVE "HIGH" TO EXFIL-RISK
089900     ELSE
090000     IF DANGEROUS-PERM-COUNT > 3
090100         MOVE "MEDIUM" TO EXFIL-RISK
090200     ELSE
090300         MOVE "LOW" TO EXFIL-RISK.
090400 530-EXIT.
090500     EXIT.
090600
090700 540-FINANCIAL-CHECK.
090800     MOVE "N" TO WS-SMS-OR-CALL-SW.
090900     MOVE "SEND_SMS" TO WS-SEARCH-TARGET.
091000     PERFORM 525-PERM-IS-DECLARED THRU 525-EXIT.
091100     IF PERM-WAS-FOUND
091200         MOVE "Y" TO WS-SMS-OR-CALL-SW.
091300     MOVE "CALL_PHONE" TO WS-SEARCH-TARGET.
091400     PERFORM 525-PERM-IS-DECLARED THRU 525-EXIT.
091500     IF PERM-WAS-FOUND
091600         MOVE "Y" TO WS-SMS-OR-CALL-SW.
091700     IF WS-SMS-OR-CALL-SW = "Y"
091800         MOVE "HIGH" TO FIN-RISK
091900         MOVE "Can make calls or send SMS (financial risk)" TO
092000                 THREAT-TEXT(THREAT-TEXT-COUNT + 1)
092100         ADD +1 TO THREAT-TEXT-COUNT.
092200 540-EXIT.
092300     EXIT.
092400
092500 550-PRIVACY-RISK-CHECK.
092600     IF CURR-PERM-COUNT > 15
092700         MOVE "CRITICAL" TO PRIV-RISK
092800         MOVE "Unusually high number of permission requests" TO
092900                 THREAT-TEXT(THREAT-TEXT-COUNT + 1)
093000         ADD +1 TO THREAT-TEXT-COUNT
093100     ELSE
093200     IF CURR-PERM-COUNT > 10
093300         MOVE "HIGH" TO PRIV-RISK
093400     ELSE
093500         MOVE "LOW" TO PRIV-RISK.
093600 550-EXIT.
093700     EXIT.
093800
093900 555-ADD-THREAT-TEXT.
094000     MOVE "Device admin access" TO
094100             THREAT-TEXT(THREAT-TEXT-COUNT + 1).
094200     ADD +1 TO THREAT-TEXT-COUNT.
094300 555-EXIT.
094400     EXIT.
094500
094600****************************************************************
094700* 600-LEGACY-EXPLAIN - BUILDS THE [CRITICAL]/[DANGEROUS]/
094800* [PATTERN] EXPLANATION LINES FOR THE REPORT.  CALLS STRLTH TO
094900* SIZE EACH DESCRIPTION SO TRAILING FILLER SPACE ISN'T PRINTED.
095000****************************************************************
095100 600-LEGACY-EXPLAIN.
095200     MOVE "600-LEGACY-EXPLAIN" TO PARA-NAME.
095300     MOVE ZERO TO EXPLAIN-LINE-COUNT.
095400     PERFORM 610-EXPLAIN-CRITICAL THRU 610-EXIT
095500             VARYING EXP-SUB FROM 1 BY 1
095600             UNTIL EXP-SUB > CRIT-COUNT.
095700     PERFORM 620-EXPLAIN-DANGEROUS THRU 620-EXIT
095800             VARYING EXP-SUB FROM 1 BY 1
095900             UNTIL EXP-SUB > DANG-COUNT.
096000     PERFORM 630-EXPLAIN-PATTERN THRU 630-EXIT
096100             VARYING EXP-SUB FROM 1 BY 1
096200             UNTIL EXP-SUB > PRD-PATTERN-COUNT.
096300 600-EXIT.
096400     EXIT.
096500
096600 610-EXPLAIN-CRITICAL.
096700     MOVE CRIT-DESCRIPTION(EXP-SUB) TO EXP-TXT.
096800     CALL "STRLTH" USING EXP-TXT, STR-LTH.
096900     ADD +1 TO EXPLAIN-LINE-COUNT.
097000     STRING "[CRITICAL] " DELIMITED BY SIZE
097100            CRIT-PERM-NAME(EXP-SUB) DELIMITED BY SPACE
097200            ": " DELIMITED BY SIZE
097300            CRIT-DESCRIPTION(EXP-SUB)(1:STR-LTH)
097400                    DELIMITED BY SIZE
097500            " (Severity: " DELIMITED BY SIZE
097600            CRIT-SEVERITY(EXP-SUB) DELIMITED BY SIZE
097700            ")" DELIMITED BY SIZE
097800            INTO EXPLAIN-LINE(EXPLAIN-LINE-COUNT).
097900 610-EXIT.
098000     EXIT.
098100
098200 620-EXPLAIN-DANGEROUS.
098300     MOVE DANG-DESCRIPTION(EXP-SUB) TO EXP-TXT.
098400     CALL "STRLTH" USING EXP-TXT, STR-LTH.
098500     ADD +1 TO EXPLAIN-LINE-COUNT.
098600     STRING "[DANGEROUS] " DELIMITED BY SIZE
098700            DANG-PERM-NAME(EXP-SUB) DELIMITED BY SPACE
098800            ": " DELIMITED BY SIZE
098900            DANG-DESCRIPTION(EXP-SUB)(1:STR-LTH)
099000                    DELIMITED BY SIZE
099100            INTO EXPLAIN-LINE(EXPLAIN-LINE-COUNT).
099200 620-EXIT.
099300     EXIT.
099400
099500 630-EXPLAIN-PATTERN.
099600     ADD +1 TO EXPLAIN-LINE-COUNT.
099700     STRING "[PATTERN] " DELIMITED BY SIZE
099800            PRD-PATTERN-TEXT(EXP-SUB) DELIMITED BY SPACE
099900            INTO EXPLAIN-LINE(EXPLAIN-LINE-COUNT).
100000 630-EXIT.
100100     EXIT.
100200
100300****************************************************************
100400* 700-WRITE-DETAIL-BLOCK - MAIN LINE, INDICATOR LINE, THEN ONE
100500* EXPLANATION LINE PER LEGACY-CALCULATOR TEXT.
100600****************************************************************
100700 700-WRITE-DETAIL-BLOCK.
100800     MOVE "700-WRITE-DETAIL-BLOCK" TO PARA-NAME.
100900     MOVE CURR-APP-NAME      TO ML-APP-NAME.
101000     MOVE CURR-SCORE-TOTAL   TO ML-SCORE.
101100     MOVE CURR-RISK-LEVEL    TO ML-LEVEL.
101200     MOVE CURR-PERM-COUNT    TO ML-PERM-COUNT.
101300     MOVE CRIT-COUNT         TO ML-CRIT-COUNT.
101400     MOVE DANG-COUNT         TO ML-DANG-COUNT.
101500     MOVE NORM-COUNT         TO ML-NORM-COUNT.
101600     WRITE RATERPT-REC FROM WS-MAIN-LINE.
101700
101800     MOVE PRD-PATTERN-LEVEL  TO IL-PATTERN-LEVEL.
101900     MOVE PRIV-ESC-FLAG      TO IL-PRIV-ESC.
102000     MOVE EXFIL-RISK         TO IL-EXFIL-RISK.
102100     MOVE FIN-RISK           TO IL-FIN-RISK.
102200     MOVE PRIV-RISK          TO IL-PRIV-RISK.
102300     MOVE DANGEROUS-PERM-COUNT TO IL-DANG-COUNT.
102400     WRITE RATERPT-REC FROM WS-INDICATOR-LINE.
102500
102600     PERFORM 710-WRITE-EXPLAIN-LINE THRU 710-EXIT
102700             VARYING EXP-SUB FROM 1 BY 1
102800             UNTIL EXP-SUB > EXPLAIN-LINE-COUNT.
102900 700-EXIT.
103000     EXIT.
103100
103200 710-WRITE-EXPLAIN-LINE.
103300     MOVE EXPLAIN-LINE(EXP-SUB) TO XL-TEXT.
103400     WRITE RATERPT-REC FROM WS-EXPLAIN-LINE.
103500 710-EXIT.
103600     EXIT.
103700
103800 750-WRITE-PAGE-HEADING.
103900     MOVE "750-WRITE-PAGE-HEADING" TO PARA-NAME.
104000     WRITE RATERPT-REC FROM WS-HDR-REC
104100         AFTER ADVANCING NEXT-PAGE.
104200 750-EXIT.
104300     EXIT.
104400
104500****************************************************************
104600* 800-ACCUM-FLEET-TOTALS - BULK ANALYZER / COMPARATOR CONTROL
104700* TOTALS.  STRICT COMPARISON ON SCORE; TIES KEEP THE EARLIER
104800* APPLICATION (SUM-HIGH-SCORE STARTS AT -1, SUM-LOW-SCORE AT 999
104900* SO THE FIRST APP ALWAYS SETS BOTH).
105000****************************************************************
105100 800-ACCUM-FLEET-TOTALS.
105200     MOVE "800-ACCUM-FLEET-TOTALS" TO PARA-NAME.
105300     ADD +1 TO SUM-APP-COUNT.
105400     ADD CURR-SCORE-TOTAL TO SUM-SCORE-TOTAL.
105500     IF CURR-RISK-LEVEL = "LOW"
105600         ADD +1 TO SUM-CNT-LOW
105700     ELSE
105800     IF CURR-RISK-LEVEL = "MEDIUM"
105900         ADD +1 TO SUM-CNT-MEDIUM
106000     ELSE
106100     IF CURR-RISK-LEVEL = "HIGH"
106200         ADD +1 TO SUM-CNT-HIGH
106300     ELSE
106400         ADD +1 TO SUM-CNT-CRITICAL.
106500
106600     IF CURR-SCORE-TOTAL > SUM-HIGH-SCORE
106700         MOVE CURR-SCORE-TOTAL TO SUM-HIGH-SCORE
106800         MOVE CURR-APP-NAME TO SUM-HIGHEST-APP.
106900     IF CURR-SCORE-TOTAL < SUM-LOW-SCORE
107000         MOVE CURR-SCORE-TOTAL TO SUM-LOW-SCORE
107100         MOVE CURR-APP-NAME TO SUM-LOWEST-APP.
107200 800-EXIT.
107300     EXIT.
107400
107500 850-OPEN-FILES.
107600     MOVE "850-OPEN-FILES" TO PARA-NAME.
107700     OPEN INPUT PERMMSTR-FILE, CATFILE, CORRFILE, APPCAT-FILE.
107800     OPEN OUTPUT RATERPT, SYSOUT.
107900 850-EXIT.
108000     EXIT.
108100
108200 860-CLOSE-FILES.
108300     MOVE "860-CLOSE-FILES" TO PARA-NAME.
108400     CLOSE PERMMSTR-FILE, CATFILE, CORRFILE, APPCAT-FILE,
108500           RATERPT, SYSOUT.
108600 860-EXIT.
108700     EXIT.
108800
108900 999-CLEANUP.
109000     MOVE "999-CLEANUP" TO PARA-NAME.
109100     IF SUM-APP-COUNT = ZERO
109200         MOVE "** NO APPLICATIONS RATED - EMPTY CATALOG" TO
109300                 ABEND-REASON
109400         GO TO 1000-ABEND-RTN.
109500
109600     COMPUTE SUM-AVG-SCORE ROUNDED =
109700             SUM-SCORE-TOTAL / SUM-APP-COUNT.
109800
109900     PERFORM 900-WRITE-FLEET-SUMMARY THRU 900-EXIT.
110000     PERFORM 860-CLOSE-FILES THRU 860-EXIT.
110100
110200     DISPLAY "** APPLICATIONS RATED **".
110300     DISPLAY SUM-APP-COUNT.
110400     DISPLAY "** AVERAGE SCORE **".
110500     DISPLAY SUM-AVG-SCORE.
110600     DISPLAY "******** NORMAL END OF JOB SAFERATE ********".
110700 999-EXIT.
110800     EXIT.
110900
111000 900-WRITE-FLEET-SUMMARY.
111100     MOVE "900-WRITE-FLEET-SUMMARY" TO PARA-NAME.
111200     WRITE RATERPT-REC FROM WS-SUMMARY-HDR-LINE
111300         AFTER ADVANCING NEXT-PAGE.
111400     MOVE SUM-APP-COUNT  TO SL-APP-COUNT.
111500     MOVE SUM-AVG-SCORE  TO SL-AVG-SCORE.
111600     WRITE RATERPT-REC FROM WS-SUMMARY-LINE-1.
111700     MOVE SUM-CNT-LOW      TO SL-CNT-LOW.
111800     MOVE SUM-CNT-MEDIUM   TO SL-CNT-MEDIUM.
111900     MOVE SUM-CNT-HIGH     TO SL-CNT-HIGH.
112000     MOVE SUM-CNT-CRITICAL TO SL-CNT-CRITICAL.
112100     WRITE RATERPT-REC FROM WS-SUMMARY-LINE-2.
112200     MOVE SUM-HIGHEST-APP TO SL-HIGHEST-APP.
112300     MOVE SUM-LOWEST-APP  TO SL-LOWEST-APP.
112400     WRITE RATERPT-REC FROM WS-SUMMARY-LINE-3.
112500 900-EXIT.
112600     EXIT.
112700
112800 1000-ABEND-RTN.
112900     WRITE SYSOUT-REC FROM ABEND-REC.
113000     PERFORM 860-CLOSE-FILES THRU 860-EXIT.
113100     DISPLAY "*** ABNORMAL END OF JOB - SAFERATE ***"
113200             UPON CONSOLE.
113300     MOVE 16 TO RETURN-CODE.
113400     GOBACK.
