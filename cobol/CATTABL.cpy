000100******************************************************************
000200* CATTABL  --  PERMISSION CATEGORY RECORD                       *
000300*                                                                *
000400* ONE ENTRY PER FUNCTIONAL CATEGORY CODE (SYSTEM, HARDWARE,     *
000500* STORAGE, LOCATION, PERSONAL_DATA, COMMUNICATION, PHONE_INFO,  *
000600* ACCOUNT).  LOADED ONCE AND HELD BY CAT-CODE FOR THE           *
000700* CATEGORIZER AND THE PER-CATEGORY SCORE ACCUMULATION.          *
000800******************************************************************
000900 01  CATTABL-RECORD.
001000     05  CAT-CODE                    PIC X(15).
001100     05  CAT-NAME                    PIC X(25).
001200     05  CAT-DESCRIPTION             PIC X(45).
001250     05  FILLER                      PIC X(02) VALUE SPACES.
001300******************************************************************
001400* THE NUMBER OF FIELDS IN THIS RECORD IS 3 - RECORD LTH IS 87   *
001500******************************************************************
