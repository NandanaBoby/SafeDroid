000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  STRLTH.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/16/89.
000600 DATE-COMPILED. 03/16/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          GENERAL-PURPOSE SHOP UTILITY - GIVEN A 255-BYTE
001300*          ALPHANUMERIC FIELD, RETURNS THE LENGTH OF THE TEXT
001400*          WITH TRAILING SPACES STRIPPED.  CALLED BY SAFERATE'S
001500*          LEGACY-EXPLAIN PARAGRAPH TO SIZE PERMISSION
001600*          DESCRIPTIONS BEFORE THEY GO ON THE REPORT, SO TRAILING
001700*          FILLER SPACE DOESN'T GET PRINTED.
001800*
001900******************************************************************
002000*CHANGE LOG.
002100*
002200* DATE     INIT  TICKET    DESCRIPTION
002300* -------- ----  --------  --------------------------------------
002400* 031689   JS    DDS-1621  ORIGINAL PROGRAM WRITTEN                  D1621
002500* 092298   TGD   DDS-1955  Y2K - NO DATE FIELDS IN THIS PROGRAM,     D1955
002600*                          REVIEWED AND LEFT AS-IS
002700* 050403   JS    DDS-2002  REWRITTEN TO SCAN BACKWARD INSTEAD OF     D2002
002800*                          REVERSING THE STRING - SHOP STANDARD
002900*                          NOW DISALLOWS COMPILER FUNCTIONS IN
003000*                          NEW OR RESUBMITTED SOURCE
003050* 030504   JS    DDS-2041  ADDED 3RD REDEFINES, FILLER TO WORK AREAS D2041
003060*                          THE DIAGNOSTIC/TEXT WORK AREAS PER SHOP
003070*                          STANDARD - WIRED MF-RAW-COUNTERS INTO
003080*                          THE ABEND CONSOLE DUMP
003100******************************************************************
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS NEXT-PAGE.
003900
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200 01  MISC-FIELDS.
004300     05  L                       PIC S9(4) COMP VALUE 0.
004400     05  SCAN-SUB                PIC S9(4) COMP VALUE 0.
004500     05  FILLER                  PIC X(01) VALUE SPACE.
004510
004520** RAW-BYTE VIEW OF THE SAME TWO COUNTERS FOR THE ABEND CONSOLE
004530** DUMP, SO A BAD SCAN-SUB/L PAIR SHOWS UP AS ONE DISPLAY FIELD
004540 01  MISC-FIELDS-ALT REDEFINES MISC-FIELDS.
004550     05  MF-RAW-COUNTERS         PIC X(09).
004600
004700** DIAGNOSTIC SNAPSHOT OF THE LENGTH JUST COMPUTED - SEPARATE
004800** FIELDS FOR THE MOVE LOGIC, ONE COMBINED FIELD FOR DISPLAY
004900 01  WS-DIAGNOSTIC-SNAPSHOT.
005000     05  WS-SNAP-LENGTH          PIC 9(04).
005100     05  WS-SNAP-FILLER          PIC X(04) VALUE SPACES.
005150     05  FILLER                  PIC X(01) VALUE SPACE.
005200 01  WS-DIAGNOSTIC-ALT REDEFINES WS-DIAGNOSTIC-SNAPSHOT.
005300     05  WS-SNAP-COMBINED        PIC X(09).
005400
005500** THE INPUT TEXT HELD BOTH AS ONE 255-BYTE FIELD AND AS A
005600** FIVE-WAY 51-BYTE SLICE TABLE - THE SHOP'S OLD SCAN-BY-SLICE
005700** DIAGNOSTIC VIEW, CARRIED FORWARD FOR THE CONSOLE DUMP
005800 01  WS-TEXT-WORK.
005900     05  WS-TEXT-RAW             PIC X(255).
005950     05  FILLER                  PIC X(01) VALUE SPACE.
006000 01  WS-TEXT-SLICES REDEFINES WS-TEXT-WORK.
006100     05  WS-TEXT-SLICE OCCURS 5 TIMES
006200                                 PIC X(51).
006300
006400 COPY ABENDREC.
006500
006600 LINKAGE SECTION.
006700 01  TEXT1                       PIC X(255).
006800 01  RETURN-LTH                  PIC S9(4) COMP.
006900
007000 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
007100
007200 000-HOUSEKEEPING.
007300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
007400     MOVE 0 TO L.
007500     MOVE TEXT1 TO WS-TEXT-RAW.
007600     PERFORM 100-FIND-LAST-NONSPACE THRU 100-EXIT.
007700     MOVE L TO RETURN-LTH.
007710     IF L = 0
007720         DISPLAY MF-RAW-COUNTERS UPON CONSOLE.
007800     GOBACK.
007900 000-EXIT.
008000     EXIT.
008100
008200****************************************************************
008300* 100-FIND-LAST-NONSPACE - SCANS TEXT1 FROM THE RIGHT, ONE BYTE
008400* AT A TIME, UNTIL A NON-SPACE CHARACTER IS FOUND.  AVOIDS
008500* FUNCTION REVERSE - THIS SHOP'S COMPILER LEVEL FOR NEW WORK NO
008600* LONGER SUPPORTS THE INTRINSIC FUNCTION LIBRARY.
008700****************************************************************
008800 100-FIND-LAST-NONSPACE.
008900     MOVE "100-FIND-LAST-NONSPACE" TO PARA-NAME.
009000     MOVE +255 TO SCAN-SUB.
009100     PERFORM 110-TEST-ONE-BYTE THRU 110-EXIT
009200             UNTIL SCAN-SUB < 1
009300                OR L > 0.
009400     MOVE L TO WS-SNAP-LENGTH.
009500 100-EXIT.
009600     EXIT.
009700
009800 110-TEST-ONE-BYTE.
009900     IF TEXT1(SCAN-SUB:1) NOT = SPACE
010000         MOVE SCAN-SUB TO L
010100     ELSE
010200         SUBTRACT 1 FROM SCAN-SUB.
010300 110-EXIT.
010400     EXIT.
