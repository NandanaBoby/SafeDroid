000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PATRNDET.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/15/89.
000600 DATE-COMPILED. 03/15/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          CALLED SUBPROGRAM THAT LOOKS FOR SUSPICIOUS PERMISSION
001300*          COMBINATIONS IN A SINGLE APPLICATION'S DECLARED
001400*          PERMISSION LIST.  TWO KINDS OF CHECK RUN HERE -
001500*
001600*          1) TABLE-DRIVEN CORRELATION - FOR EACH DECLARED
001700*             PERMISSION THAT APPEARS AS A PRIMARY IN THE
001800*             CORRELATION-RULE TABLE, SEARCH THE SAME TABLE ENTRY
001900*             FOR ANY OF ITS RELATED PERMISSIONS ALSO BEING
002000*             DECLARED.
002100*
002200*          2) FOUR FIXED PATTERN RULES THAT DO NOT COME FROM THE
002300*             CORRELATION TABLE - THESE ARE HARD-CODED BECAUSE
002400*             THEY DO NOT CHANGE FROM RUN TO RUN.
002500*
002600******************************************************************
002700*CHANGE LOG.
002800*
002900* DATE     INIT  TICKET    DESCRIPTION
003000* -------- ----  --------  --------------------------------------
003100* 031589   JS    DDS-1620  ORIGINAL PROGRAM WRITTEN (EQUIPMENT       D1620
003200*                          SEARCH ROUTINE FOR DAILY CHARGES)
003300* 092191   TGD   DDS-1839  REWRITTEN FOR CORRELATION-RULE SEARCH,    D1839
003400*                          CALLED FROM SAFERATE INSTEAD OF RUN
003500*                          STANDALONE
003600* 041592   TGD   DDS-1850  FOUR FIXED PATTERN RULES ADDED            D1850
003700* 092298   TGD   DDS-1955  Y2K - NO DATE FIELDS IN THIS PROGRAM,     D1955
003800*                          REVIEWED AND LEFT AS-IS
003900* 071501   JS    DDS-1980  PATTERN LEVEL NOW SET BY SEVERITY OF      D1980
004000*                          WORST RULE THAT FIRED, NOT JUST COUNT
004100* 030504   JS    DDS-2041  230-PERM-IS-DECLARED WAS REUSING THE      D2041
004200*                          CALLER'S APP-SUB AS ITS OWN SCAN
004300*                          SUBSCRIPT AND STOMPING THE OUTER
004400*                          200-SEARCH-RTN LOOP - GIVEN ITS OWN
004500*                          SRCH-SUB.  ALSO REWORKED ALL INLINE
004600*                          PERFORM LOOPS TO OUT-OF-LINE PARAGRAPH
004700*                          FORM PER SHOP STANDARD
004750* 081504   JS    DDS-2055  AUDIT FOUND DDS-1980'S WORST-RULE         D2055
004760*                          SEVERITY SCHEME NEVER MATCHED THE
004770*                          RATING SPEC - PATTERN LEVEL PUT BACK TO
004780*                          THE ORIGINAL TWO-VALUE RULE, CRITICAL IF
004790*                          ANY FIXED RULE FIRED, ELSE NORMAL.
004800******************************************************************
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS NEXT-PAGE.
005600
005700 DATA DIVISION.
005800 WORKING-STORAGE SECTION.
005900 01  WS-MISC-FLDS.
006000     05  APP-SUB                 PIC 9(02) COMP VALUE 0.
006100     05  CORR-SUB                PIC 9(02) COMP VALUE 0.
006200     05  REL-SUB                 PIC 9(01) COMP VALUE 0.
006300     05  SRCH-SUB                PIC 9(02) COMP VALUE 0.
006400     05  WS-SEARCH-TARGET        PIC X(24).
006500     05  WS-FOUND-SW             PIC X(01) VALUE "N".
006600         88  PERM-WAS-FOUND      VALUE "Y".
006700     05  FIXED-HIT-COUNT         PIC 9(01) COMP VALUE 0.
006800     05  FILLER                  PIC X(01) VALUE SPACE.
006900
007000** DIAGNOSTIC SNAPSHOT FOR THE CONSOLE LISTING IF PRD-RETURN-CD
007100** COMES BACK NON-ZERO - SEPARATE FIELDS VS ONE COMBINED FIELD
007200 01  WS-DIAGNOSTIC-SNAPSHOT.
007300     05  WS-SNAP-HIT-COUNT       PIC 9(02).
007400     05  WS-SNAP-LEVEL           PIC X(08).
007410     05  FILLER                  PIC X(01) VALUE SPACE.
007500 01  WS-DIAGNOSTIC-ALT REDEFINES WS-DIAGNOSTIC-SNAPSHOT.
007600     05  WS-SNAP-COMBINED        PIC X(10).
007700
007800** LOCAL WORK COPY OF ONE CORRELATION-RULE ENTRY, HELD BOTH AS
007900** STRUCTURED FIELDS AND AS ONE RAW STRING FOR THE ABEND DUMP
008000 01  WS-CORR-ENTRY-WORK.
008100     05  WS-CORR-PRIMARY-WORK    PIC X(24).
008200     05  WS-CORR-REL-COUNT-WORK  PIC 9(01).
008300     05  WS-CORR-RELATED-WORK OCCURS 3 TIMES
008400                                 PIC X(24).
008410     05  FILLER                  PIC X(01) VALUE SPACE.
008500 01  WS-CORR-ENTRY-WORK-ALT REDEFINES WS-CORR-ENTRY-WORK.
008600     05  WS-CORR-ENTRY-RAW       PIC X(97).
008700
008800** THE FOUR FIXED PATTERN RULES - WHICH RULE FIRED AND WHAT ITS
008900** SEVERITY CONTRIBUTION IS, HELD AS A TABLE SO 280-SET-LEVEL
009000** CAN WALK IT THE SAME WAY SEVSCORE WALKS THE THRESHOLD TABLE
009100 01  WS-FIXED-RULE-FLAGS.
009200     05  WS-RULE-FIRED OCCURS 4 TIMES
009300                                 PIC X(01) VALUE "N".
009350     05  FILLER                  PIC X(01) VALUE SPACE.
009400 01  WS-FIXED-RULE-FLAGS-ALT REDEFINES WS-FIXED-RULE-FLAGS.
009500     05  WS-RULE-FIRED-RAW       PIC X(04).
009600
009700 COPY ABENDREC.
009800
009900 LINKAGE SECTION.
010000 01  PATRNDET-LINK.
010100     05  PRD-APP-PERM-COUNT      PIC 9(02) COMP.
010200     05  PRD-APP-PERMS OCCURS 20 TIMES
010300                                 PIC X(24).
010400     05  PRD-CORR-TABLE-COUNT    PIC 9(02) COMP.
010500     05  PRD-CORR-TABLE-ENTRY OCCURS 10 TIMES.
010600         10  PRD-CR-PRIMARY      PIC X(24).
010700         10  PRD-CR-REL-COUNT    PIC 9(01).
010800         10  PRD-CR-RELATED OCCURS 3 TIMES
010900                                 PIC X(24).
011000     05  PRD-PATTERN-LEVEL       PIC X(08).
011100     05  PRD-PATTERN-COUNT       PIC 9(01) COMP.
011200     05  PRD-PATTERN-TEXT OCCURS 4 TIMES
011300                                 PIC X(60).
011400     05  PRD-CORR-HIT-COUNT      PIC 9(02) COMP.
011500     05  PRD-RETURN-CD           PIC S9(04) COMP.
011510     05  FILLER                  PIC X(01).
011600
011700 PROCEDURE DIVISION USING PATRNDET-LINK.
011800
011900 000-HOUSEKEEPING.
012000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
012100     MOVE +0 TO PRD-RETURN-CD, PRD-PATTERN-COUNT,
012200                PRD-CORR-HIT-COUNT, FIXED-HIT-COUNT.
012300     MOVE "NORMAL" TO PRD-PATTERN-LEVEL.
012400     MOVE "NNNN" TO WS-RULE-FIRED-RAW.
012500     PERFORM 200-SEARCH-RTN THRU 200-EXIT
012600             VARYING APP-SUB FROM 1 BY 1
012700             UNTIL APP-SUB > PRD-APP-PERM-COUNT.
012800     PERFORM 250-CHECK-FIXED-PATTERNS THRU 250-EXIT.
012900     PERFORM 280-SET-PATTERN-LEVEL THRU 280-EXIT.
013000     GOBACK.
013100 000-EXIT.
013200     EXIT.
013300
013400****************************************************************
013500* 200-SEARCH-RTN - FOR THE APP-SUB'TH DECLARED PERMISSION, SEARCH
013600* THE CORRELATION-RULE TABLE FOR A MATCHING PRIMARY, THEN CHECK
013700* WHETHER ANY OF ITS RELATED PERMISSIONS ARE ALSO DECLARED.
013800****************************************************************
013900 200-SEARCH-RTN.
014000     MOVE "200-SEARCH-RTN" TO PARA-NAME.
014100     PERFORM 210-CHECK-ONE-CORR-RULE THRU 210-EXIT
014200             VARYING CORR-SUB FROM 1 BY 1
014300             UNTIL CORR-SUB > PRD-CORR-TABLE-COUNT.
014400 200-EXIT.
014500     EXIT.
014600
014700 210-CHECK-ONE-CORR-RULE.
014800     IF PRD-CR-PRIMARY(CORR-SUB) = PRD-APP-PERMS(APP-SUB)
014900         PERFORM 220-CHECK-RELATED THRU 220-EXIT.
015000 210-EXIT.
015100     EXIT.
015200
015300 220-CHECK-RELATED.
015400     PERFORM 225-CHECK-ONE-RELATED THRU 225-EXIT
015500             VARYING REL-SUB FROM 1 BY 1
015600             UNTIL REL-SUB > PRD-CR-REL-COUNT(CORR-SUB).
015700 220-EXIT.
015800     EXIT.
015900
016000 225-CHECK-ONE-RELATED.
016100     MOVE PRD-CR-RELATED(CORR-SUB, REL-SUB) TO WS-SEARCH-TARGET.
016200     PERFORM 230-PERM-IS-DECLARED THRU 230-EXIT.
016300     IF PERM-WAS-FOUND
016400         PERFORM 240-ADD-CORR-HIT THRU 240-EXIT.
016500 225-EXIT.
016600     EXIT.
016700
016800****************************************************************
016900* 230-PERM-IS-DECLARED - GENERAL-PURPOSE LOOKUP.  SETS
017000* WS-FOUND-SW "Y" IF WS-SEARCH-TARGET IS AMONG THE CURRENT
017100* APPLICATION'S DECLARED PERMISSIONS.  USES ITS OWN SRCH-SUB
017200* SUBSCRIPT SO IT NEVER DISTURBS THE APP-SUB THE CALLER MAY
017300* STILL BE VARYING - DDS-2041 FIX.
017400****************************************************************
017500 230-PERM-IS-DECLARED.
017600     MOVE "N" TO WS-FOUND-SW.
017700     PERFORM 235-CHECK-ONE-APP-PERM THRU 235-EXIT
017800             VARYING SRCH-SUB FROM 1 BY 1
017900             UNTIL SRCH-SUB > PRD-APP-PERM-COUNT.
018000 230-EXIT.
018100     EXIT.
018200
018300 235-CHECK-ONE-APP-PERM.
018400     IF PRD-APP-PERMS(SRCH-SUB) = WS-SEARCH-TARGET
018500         MOVE "Y" TO WS-FOUND-SW.
018600 235-EXIT.
018700     EXIT.
018800
018900 240-ADD-CORR-HIT.
018910     MOVE PRD-CORR-TABLE-ENTRY(CORR-SUB) TO WS-CORR-ENTRY-WORK.
019000     ADD +1 TO PRD-CORR-HIT-COUNT.
019100     IF PRD-PATTERN-COUNT < 4
019200         ADD +1 TO PRD-PATTERN-COUNT
019300         STRING "Correlated permissions declared together: "
019400                     DELIMITED BY SIZE
019500                PRD-CR-PRIMARY(CORR-SUB) DELIMITED BY SPACE
019600                " + " DELIMITED BY SIZE
019700                WS-SEARCH-TARGET DELIMITED BY SPACE
019800                INTO PRD-PATTERN-TEXT(PRD-PATTERN-COUNT)
019900     END-IF.
020000 240-EXIT.
020100     EXIT.
020200
020300****************************************************************
020400* 250-CHECK-FIXED-PATTERNS - THE FOUR HARD-CODED SUSPICIOUS
020500* COMBINATIONS, CHECKED IN ORDER.  SEE BUSINESS RULES, FIXED
020600* PATTERN RULES 1 THRU 4.
020700****************************************************************
020800 250-CHECK-FIXED-PATTERNS.
020900     MOVE "250-CHECK-FIXED-PATTERNS" TO PARA-NAME.
021000     PERFORM 251-RULE-ONE   THRU 251-EXIT.
021100     PERFORM 252-RULE-TWO   THRU 252-EXIT.
021200     PERFORM 253-RULE-THREE THRU 253-EXIT.
021300     PERFORM 254-RULE-FOUR  THRU 254-EXIT.
021400 250-EXIT.
021500     EXIT.
021600
021700 251-RULE-ONE.
021800     MOVE "SEND_SMS" TO WS-SEARCH-TARGET.
021900     PERFORM 230-PERM-IS-DECLARED THRU 230-EXIT.
022000     IF PERM-WAS-FOUND
022100         MOVE "CALL_PHONE" TO WS-SEARCH-TARGET
022200         PERFORM 230-PERM-IS-DECLARED THRU 230-EXIT
022300         IF PERM-WAS-FOUND
022400             MOVE "Y" TO WS-RULE-FIRED(1)
022500             ADD +1 TO FIXED-HIT-COUNT
022600             IF PRD-PATTERN-COUNT < 4
022700                 ADD +1 TO PRD-PATTERN-COUNT
022800                 MOVE "Fixed rule 1: SMS + CALL_PHONE together"
022900                   TO PRD-PATTERN-TEXT(PRD-PATTERN-COUNT)
023000             END-IF.
023100 251-EXIT.
023200     EXIT.
023300
023400 252-RULE-TWO.
023500     MOVE "DEVICE_ADMIN" TO WS-SEARCH-TARGET.
023600     PERFORM 230-PERM-IS-DECLARED THRU 230-EXIT.
023700     IF PERM-WAS-FOUND
023800         MOVE "Y" TO WS-RULE-FIRED(2)
023900         ADD +1 TO FIXED-HIT-COUNT
024000         IF PRD-PATTERN-COUNT < 4
024100             ADD +1 TO PRD-PATTERN-COUNT
024200             MOVE "Fixed rule 2: DEVICE_ADMIN declared"
024300                     TO PRD-PATTERN-TEXT(PRD-PATTERN-COUNT)
024400         END-IF.
024500 252-EXIT.
024600     EXIT.
024700
024800 253-RULE-THREE.
024900     MOVE "READ_CONTACTS" TO WS-SEARCH-TARGET.
025000     PERFORM 230-PERM-IS-DECLARED THRU 230-EXIT.
025100     IF NOT PERM-WAS-FOUND
025200         GO TO 253-EXIT.
025300     MOVE "READ_SMS" TO WS-SEARCH-TARGET.
025400     PERFORM 230-PERM-IS-DECLARED THRU 230-EXIT.
025500     IF NOT PERM-WAS-FOUND
025600         GO TO 253-EXIT.
025700     MOVE "CALL_LOG" TO WS-SEARCH-TARGET.
025800     PERFORM 230-PERM-IS-DECLARED THRU 230-EXIT.
025900     IF PERM-WAS-FOUND
026000         MOVE "Y" TO WS-RULE-FIRED(3)
026100         ADD +1 TO FIXED-HIT-COUNT
026200         IF PRD-PATTERN-COUNT < 4
026300             ADD +1 TO PRD-PATTERN-COUNT
026400             MOVE
026500              "Fixed rule 3: CONTACTS + SMS + CALL_LOG declared"
026600                 TO PRD-PATTERN-TEXT(PRD-PATTERN-COUNT)
026700         END-IF.
026800 253-EXIT.
026900     EXIT.
027000
027100 254-RULE-FOUR.
027200     MOVE "CAMERA" TO WS-SEARCH-TARGET.
027300     PERFORM 230-PERM-IS-DECLARED THRU 230-EXIT.
027400     IF NOT PERM-WAS-FOUND
027500         GO TO 254-EXIT.
027600     MOVE "MICROPHONE" TO WS-SEARCH-TARGET.
027700     PERFORM 230-PERM-IS-DECLARED THRU 230-EXIT.
027800     IF NOT PERM-WAS-FOUND
027900         GO TO 254-EXIT.
028000     MOVE "ACCESS_FINE_LOCATION" TO WS-SEARCH-TARGET.
028100     PERFORM 230-PERM-IS-DECLARED THRU 230-EXIT.
028200     IF PERM-WAS-FOUND
028300         MOVE "Y" TO WS-RULE-FIRED(4)
028400         ADD +1 TO FIXED-HIT-COUNT
028500         IF PRD-PATTERN-COUNT < 4
028600             ADD +1 TO PRD-PATTERN-COUNT
028700             MOVE "Fixed rule 4: CAMERA + MIC + FINE_LOCATION"
028800               TO PRD-PATTERN-TEXT(PRD-PATTERN-COUNT)
028900         END-IF.
029000 254-EXIT.
029100     EXIT.
029200
029300****************************************************************
029400* 280-SET-PATTERN-LEVEL - OVERALL PATTERN LEVEL IS CRITICAL IF
029500* ANY OF THE FOUR FIXED RULES FIRED, OTHERWISE NORMAL.  THE
029600* CORRELATION-TABLE HIT COUNT IS REPORTED SEPARATELY AND DOES
029650* NOT ENTER INTO THIS FIELD - SEE DDS-2055 IN THE CHANGE LOG.
029700****************************************************************
029800 280-SET-PATTERN-LEVEL.
029900     MOVE "280-SET-PATTERN-LEVEL" TO PARA-NAME.
030000     IF FIXED-HIT-COUNT > 0
030100         MOVE "CRITICAL" TO PRD-PATTERN-LEVEL
030200     ELSE
030900         MOVE "NORMAL" TO PRD-PATTERN-LEVEL.
031000     MOVE PRD-CORR-HIT-COUNT TO WS-SNAP-HIT-COUNT.
031100     MOVE PRD-PATTERN-LEVEL  TO WS-SNAP-LEVEL.
031110     IF FIXED-HIT-COUNT > 4
031120         MOVE "FIXED-HIT-COUNT OUT OF RANGE IN PATRNDET" TO
031130                 ABEND-REASON
031140         DISPLAY ABEND-REC
031150         DISPLAY WS-SNAP-COMBINED UPON CONSOLE
031155         DISPLAY WS-RULE-FIRED-RAW UPON CONSOLE
031160         MOVE 16 TO RETURN-CODE
031170         GOBACK.
031200 280-EXIT.
031300     EXIT.
