000100******************************************************************
000200* PERMMSTR  --  PERMISSION MASTER RECORD                        *
000300*                                                                *
000400* ONE ENTRY PER KNOWN ANDROID OS PERMISSION.  FILE IS SORTED    *
000500* ASCENDING BY PERM-NAME SO THE LOAD PARAGRAPH CAN SEARCH ALL   *
000600* (BINARY SEARCH) THE IN-MEMORY TABLE INSTEAD OF A SEQUENTIAL   *
000700* SCAN.  SEE SAFERATE 050-LOAD-PERM-MASTER.                     *
000800******************************************************************
000900 01  PERMMSTR-RECORD.
001000     05  PERM-NAME                   PIC X(24).
001100     05  PERM-CATEGORY               PIC X(15).
001200     05  PERM-RISK-LEVEL             PIC X(10).
001300         88  PERM-NORMAL-RISK        VALUE "NORMAL".
001400         88  PERM-DANGEROUS-RISK     VALUE "DANGEROUS".
001500         88  PERM-CRITICAL-RISK      VALUE "CRITICAL".
001600     05  PERM-SEVERITY               PIC 9(02).
001700     05  PERM-PRIVACY-IMPACT         PIC X(08).
001800         88  PERM-PRIV-LOW           VALUE "LOW".
001900         88  PERM-PRIV-MEDIUM        VALUE "MEDIUM".
002000         88  PERM-PRIV-HIGH          VALUE "HIGH".
002100         88  PERM-PRIV-CRITICAL      VALUE "CRITICAL".
002200     05  PERM-DANGEROUS-FLAG         PIC X(01).
002300         88  PERM-IS-DANGEROUS       VALUE "Y".
002400     05  PERM-DESCRIPTION            PIC X(50).
002500     05  PERM-DATA-TYPES-GROUP.
002600         10  PERM-DATA-TYPE OCCURS 4 TIMES
002700                             PIC X(15).
002750     05  FILLER                      PIC X(02) VALUE SPACES.
002800******************************************************************
002900* THE NUMBER OF FIELDS IN THIS RECORD IS 8 - RECORD LTH IS 172  *
003000******************************************************************
