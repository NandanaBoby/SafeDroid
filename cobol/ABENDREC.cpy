000100******************************************************************
000200* ABENDREC  --  COMMON ABNORMAL-TERMINATION SYSOUT LINE         *
000300*                                                                *
000400* SHOP-STANDARD DIAGNOSTIC LINE WRITTEN TO SYSOUT JUST BEFORE A  *
000500* PROGRAM FORCES AN ABEND.  PARA-NAME IS STAMPED BY EVERY        *
000600* PARAGRAPH SO THE DUMP TELLS YOU WHERE THINGS WENT WRONG;      *
000700* EXPECTED-VAL/ACTUAL-VAL CARRY WHATEVER COUNTS OR CODES DIDN'T *
000800* MATCH.  SAME COPYBOOK IN EVERY PROGRAM THAT CAN ABEND.        *
000900******************************************************************
001000 01  ABEND-REC.
001100     05  FILLER                      PIC X(01) VALUE SPACE.
001200     05  ABEND-PARA-LIT              PIC X(11)
001300                             VALUE "** PARA - ".
001400     05  PARA-NAME                   PIC X(20).
001500     05  FILLER                      PIC X(01) VALUE SPACE.
001600     05  ABEND-REASON                PIC X(45).
001700     05  FILLER                      PIC X(01) VALUE SPACE.
001800     05  EXPECTED-LIT                PIC X(06) VALUE "EXP = ".
001900     05  EXPECTED-VAL                PIC S9(9) SIGN IS LEADING
002000                                                 SEPARATE.
002100     05  FILLER                      PIC X(01) VALUE SPACE.
002200     05  ACTUAL-LIT                  PIC X(06) VALUE "ACT = ".
002300     05  ACTUAL-VAL                  PIC S9(9) SIGN IS LEADING
002400                                                 SEPARATE.
002500     05  FILLER                      PIC X(18) VALUE SPACES.
002600******************************************************************
002700* THE NUMBER OF FIELDS IN THIS RECORD IS 6 - RECORD LTH IS 130  *
002800******************************************************************
